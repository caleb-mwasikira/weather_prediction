000010***********************************************************
000020*                                                          *
000030*  Table Of Crop Climate Thresholds (Wx-Ct)                *
000040*     8 crops x 8 thresholds - static reference data       *
000050*     Used by WX010 (recommendations) & WX020 (suitability)*
000060*                                                          *
000070***********************************************************
000080* Table size 448 bytes ( 8 rows of 56 ).
000090*
000100* 06/01/26 vbc - Created for Weather Advisory batch.
000110* 20/01/26 vbc - Values taken from agronomy notes supplied by
000120*                the client - NOT to be changed without sign off.
000130*
000140  01  WX-CROP-THRESH-VALUES.
000150      03  WX-CT-01.
000160          05  FILLER          PIC X(12)       VALUE "tea".
000170          05  FILLER          PIC S9(3)V9(2)  VALUE 13.00.
000180          05  FILLER          PIC S9(3)V9(2)  VALUE 25.00.
000190          05  FILLER          PIC 9(4)V9(2)   VALUE 0400.00.
000200          05  FILLER          PIC 9(4)V9(2)   VALUE 0800.00.
000210          05  FILLER          PIC 9(3)V9(2)   VALUE 070.00.
000220          05  FILLER          PIC 9(3)V9(2)   VALUE 090.00.
000230          05  FILLER          PIC 9(4)V9(2)   VALUE 0010.00.
000240          05  FILLER          PIC 9(4)V9(2)   VALUE 0020.00.
000250      03  WX-CT-02.
000260          05  FILLER          PIC X(12)       VALUE "coffee".
000270          05  FILLER          PIC S9(3)V9(2)  VALUE 15.00.
000280          05  FILLER          PIC S9(3)V9(2)  VALUE 24.00.
000290          05  FILLER          PIC 9(4)V9(2)   VALUE 0300.00.
000300          05  FILLER          PIC 9(4)V9(2)   VALUE 0600.00.
000310          05  FILLER          PIC 9(3)V9(2)   VALUE 060.00.
000320          05  FILLER          PIC 9(3)V9(2)   VALUE 080.00.
000330          05  FILLER          PIC 9(4)V9(2)   VALUE 0012.00.
000340          05  FILLER          PIC 9(4)V9(2)   VALUE 0022.00.
000350      03  WX-CT-03.
000360          05  FILLER          PIC X(12)       VALUE "wheat".
000370          05  FILLER          PIC S9(3)V9(2)  VALUE 15.00.
000380          05  FILLER          PIC S9(3)V9(2)  VALUE 20.00.
000390          05  FILLER          PIC 9(4)V9(2)   VALUE 0300.00.
000400          05  FILLER          PIC 9(4)V9(2)   VALUE 0900.00.
000410          05  FILLER          PIC 9(3)V9(2)   VALUE 050.00.
000420          05  FILLER          PIC 9(3)V9(2)   VALUE 060.00.
000430          05  FILLER          PIC 9(4)V9(2)   VALUE 0014.00.
000440          05  FILLER          PIC 9(4)V9(2)   VALUE 0025.00.
000450      03  WX-CT-04.
000460          05  FILLER          PIC X(12)       VALUE "bananas".
000470          05  FILLER          PIC S9(3)V9(2)  VALUE 20.00.
000480          05  FILLER          PIC S9(3)V9(2)  VALUE 30.00.
000490          05  FILLER          PIC 9(4)V9(2)   VALUE 0500.00.
000500          05  FILLER          PIC 9(4)V9(2)   VALUE 0900.00.
000510          05  FILLER          PIC 9(3)V9(2)   VALUE 060.00.
000520          05  FILLER          PIC 9(3)V9(2)   VALUE 090.00.
000530          05  FILLER          PIC 9(4)V9(2)   VALUE 0014.00.
000540          05  FILLER          PIC 9(4)V9(2)   VALUE 0025.00.
000550      03  WX-CT-05.
000560          05  FILLER          PIC X(12)       VALUE "rice".
000570          05  FILLER          PIC S9(3)V9(2)  VALUE 20.00.
000580          05  FILLER          PIC S9(3)V9(2)  VALUE 35.00.
000590          05  FILLER          PIC 9(4)V9(2)   VALUE 0600.00.
000600          05  FILLER          PIC 9(4)V9(2)   VALUE 1200.00.
000610          05  FILLER          PIC 9(3)V9(2)   VALUE 070.00.
000620          05  FILLER          PIC 9(3)V9(2)   VALUE 090.00.
000630          05  FILLER          PIC 9(4)V9(2)   VALUE 0014.00.
000640          05  FILLER          PIC 9(4)V9(2)   VALUE 0026.00.
000650      03  WX-CT-06.
000660          05  FILLER          PIC X(12)       VALUE "maize".
000670          05  FILLER          PIC S9(3)V9(2)  VALUE 18.00.
000680          05  FILLER          PIC S9(3)V9(2)  VALUE 30.00.
000690          05  FILLER          PIC 9(4)V9(2)   VALUE 0400.00.
000700          05  FILLER          PIC 9(4)V9(2)   VALUE 0700.00.
000710          05  FILLER          PIC 9(3)V9(2)   VALUE 050.00.
000720          05  FILLER          PIC 9(3)V9(2)   VALUE 080.00.
000730          05  FILLER          PIC 9(4)V9(2)   VALUE 0015.00.
000740          05  FILLER          PIC 9(4)V9(2)   VALUE 0027.00.
000750      03  WX-CT-07.
000760          05  FILLER          PIC X(12)       VALUE "beans".
000770          05  FILLER          PIC S9(3)V9(2)  VALUE 15.00.
000780          05  FILLER          PIC S9(3)V9(2)  VALUE 27.00.
000790          05  FILLER          PIC 9(4)V9(2)   VALUE 0300.00.
000800          05  FILLER          PIC 9(4)V9(2)   VALUE 0600.00.
000810          05  FILLER          PIC 9(3)V9(2)   VALUE 050.00.
000820          05  FILLER          PIC 9(3)V9(2)   VALUE 080.00.
000830          05  FILLER          PIC 9(4)V9(2)   VALUE 0013.00.
000840          05  FILLER          PIC 9(4)V9(2)   VALUE 0024.00.
000850      03  WX-CT-08.
000860          05  FILLER          PIC X(12)       VALUE "sukuma_wiki".
000870          05  FILLER          PIC S9(3)V9(2)  VALUE 15.00.
000880          05  FILLER          PIC S9(3)V9(2)  VALUE 28.00.
000890          05  FILLER          PIC 9(4)V9(2)   VALUE 0300.00.
000900          05  FILLER          PIC 9(4)V9(2)   VALUE 0700.00.
000910          05  FILLER          PIC 9(3)V9(2)   VALUE 055.00.
000920          05  FILLER          PIC 9(3)V9(2)   VALUE 085.00.
000930          05  FILLER          PIC 9(4)V9(2)   VALUE 0013.00.
000940          05  FILLER          PIC 9(4)V9(2)   VALUE 0024.00.
000950*
000960  01  WX-CROP-THRESH-TABLE REDEFINES WX-CROP-THRESH-VALUES.
000970      03  WX-CT-ROW                     OCCURS 8 TIMES
000980                                         INDEXED BY WX-CT-IDX.
000990          05  WX-CT-CROP-NAME      PIC X(12).
001000          05  WX-CT-MIN-TEMP       PIC S9(3)V9(2).
001010          05  WX-CT-MAX-TEMP       PIC S9(3)V9(2).
001020          05  WX-CT-MIN-PRECIP     PIC 9(4)V9(2).
001030          05  WX-CT-MAX-PRECIP     PIC 9(4)V9(2).
001040          05  WX-CT-MIN-HUMIDITY   PIC 9(3)V9(2).
001050          05  WX-CT-MAX-HUMIDITY   PIC 9(3)V9(2).
001060          05  WX-CT-MIN-SOLAR      PIC 9(4)V9(2).
001070          05  WX-CT-MAX-SOLAR      PIC 9(4)V9(2).
001080*
001090  01  WX-CT-MAX-ROWS            PIC 9     VALUE 8.
001100*
