000010*
000020* Weather Advisory batch - shared date / day-name work areas
000030*   Used by WX000 (season code), WX030/WX040/WX050 (2025
000040*   reference-year forecast dates), WX050 (day-of-week name).
000050* 08/01/26 vbc - Created.
000060* 27/01/26 vbc - Added Wx-Day-Name-Tab after WX050 review - was
000070*                building day names with 7 IFs, replaced by table.
000080*
000090  01  WX-DATE-WORK.
000100      03  WX-DW-CCYY         PIC 9(4).
000110      03  WX-DW-MM           PIC 9(2).
000120      03  WX-DW-DD           PIC 9(2).
000130      03  WX-DW-TODAY        PIC X(10)  VALUE "2025-01-01".
000140      03  FILLER             PIC X(10).
000150*
000160  01  WX-DW-REFERENCE-YEAR    PIC 9(4)   COMP  VALUE 2025.
000170*
000180  01  WX-DAY-NAME-VALUES.
000190      03  FILLER          PIC X(9)   VALUE "Monday".
000200      03  FILLER          PIC X(9)   VALUE "Tuesday".
000210      03  FILLER          PIC X(9)   VALUE "Wednesday".
000220      03  FILLER          PIC X(9)   VALUE "Thursday".
000230      03  FILLER          PIC X(9)   VALUE "Friday".
000240      03  FILLER          PIC X(9)   VALUE "Saturday".
000250      03  FILLER          PIC X(9)   VALUE "Sunday".
000260  01  WX-DAY-NAME-TAB REDEFINES WX-DAY-NAME-VALUES.
000270      03  WX-DAY-NAME        PIC X(9)   OCCURS 7 TIMES
000280                                         INDEXED BY WX-DN-IDX.
000290*
000300  01  WX-MONTH-DAYS-VALUES.
000310      03  FILLER          PIC 9(2)   VALUE 31.
000320      03  FILLER          PIC 9(2)   VALUE 28.
000330      03  FILLER          PIC 9(2)   VALUE 31.
000340      03  FILLER          PIC 9(2)   VALUE 30.
000350      03  FILLER          PIC 9(2)   VALUE 31.
000360      03  FILLER          PIC 9(2)   VALUE 30.
000370      03  FILLER          PIC 9(2)   VALUE 31.
000380      03  FILLER          PIC 9(2)   VALUE 31.
000390      03  FILLER          PIC 9(2)   VALUE 30.
000400      03  FILLER          PIC 9(2)   VALUE 31.
000410      03  FILLER          PIC 9(2)   VALUE 30.
000420      03  FILLER          PIC 9(2)   VALUE 31.
000430  01  WX-MONTH-DAYS-TAB REDEFINES WX-MONTH-DAYS-VALUES.
000440      03  WX-MONTH-DAYS      PIC 9(2)   OCCURS 12 TIMES
000450                                         INDEXED BY WX-MD-IDX.
000460*
