000010***********************************************************
000020*                                                          *
000030*  Record Definition For Weather Observation (Wx-Obs)      *
000040*     Enriched master - input layout + derived fields      *
000050*     Written by WX000, read by WX010 thru WX050           *
000060*                                                          *
000070***********************************************************
000080* File size 127 bytes.
000090*
000100* 06/01/26 vbc - Created for Weather Advisory batch.
000110* 14/01/26 vbc - Added Wx-Year, Wx-Month, Wx-Season-Code after
000120*                conversion meeting - derived in WX000 only.
000130* 02/02/26 vbc - Filler pad resized to keep rec on 127.
000140*
000150  01  WX-OBS-RECORD.
000160      03  WX-OBS-DATE              PIC X(10).
000170      03  WX-LOCATION-NAME         PIC X(20).
000180      03  WX-TEMPMAX               PIC S9(3)V9(2).
000190      03  WX-TEMPMIN               PIC S9(3)V9(2).
000200      03  WX-TEMP                  PIC S9(3)V9(2).
000210      03  WX-HUMIDITY              PIC 9(3)V9(2).
000220      03  WX-PRECIP                PIC 9(4)V9(2).
000230      03  WX-WINDSPEED             PIC 9(3)V9(2).
000240      03  WX-CLOUDCOVER            PIC 9(3)V9(2).
000250      03  WX-SOLARRADIATION        PIC 9(4)V9(2).
000260      03  WX-CONDITIONS            PIC X(20).
000270*  raw feed text - overwritten by Wx-Conditions-Code in WX000
000280      03  WX-CONDITIONS-CODE       PIC X(17).
000290          88  WX-COND-RAIN             VALUE "rain".
000300          88  WX-COND-OVERCAST         VALUE "overcast".
000310          88  WX-COND-SUNNY            VALUE "sunny".
000320          88  WX-COND-PART-CLOUDY      VALUE "partially_cloudy".
000330          88  WX-COND-CLEAR            VALUE "clear".
000340      03  WX-YEAR                  PIC 9(4).
000350      03  WX-MONTH                 PIC 9(2).
000360      03  WX-SEASON-CODE           PIC X(3).
000370          88  WX-SEASON-JFM        VALUE "JFM".
000380          88  WX-SEASON-AMJ        VALUE "AMJ".
000390          88  WX-SEASON-JAS        VALUE "JAS".
000400          88  WX-SEASON-OND        VALUE "OND".
000410      03  FILLER                   PIC X(09).
000420*
000430  01  WX-OBS-DATE-BROKEN REDEFINES WX-OBS-RECORD.
000440      03  WX-OBD-YEAR              PIC 9(4).
000450      03  WX-OBD-DASH-1            PIC X.
000460      03  WX-OBD-MONTH             PIC 9(2).
000470      03  WX-OBD-DASH-2            PIC X.
000480      03  WX-OBD-DAY               PIC 9(2).
000490      03  FILLER                   PIC X(117).
000500*
000510  01  WX-OBS-AS-KEY REDEFINES WX-OBS-RECORD.
000520      03  WX-OBK-LOCATION          PIC X(20).
000530      03  WX-OBK-DATE              PIC X(10).
000540      03  FILLER                   PIC X(97).
000550*
