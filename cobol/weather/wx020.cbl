000010*****************************************************************
000020*                                                              *
000030*                Weather Advisory   Suitability Screen         *
000040*        Scores every crop in the threshold table against a    *
000050*        location's full history and lists what will grow.     *
000060*                                                              *
000070*****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*================================
000110*
000120***
000130      PROGRAM-ID.         WX020.
000140***
000150      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000160***
000170      INSTALLATION.       Applewood Computers - Ag Systems.
000180***
000190      DATE-WRITTEN.       04/07/1989.
000200***
000210      DATE-COMPILED.
000220***
000230      SECURITY.           Copyright (C) 1989-2026, V B Coen.
000240                        Distributed under the GNU General
000250                        Public License.  See file COPYING.
000260***
000270*    Remarks.            Crop Suitability Screen.
000280*                        Reads a location from WX-PARM, checks
000290*                        every crop in the threshold table
000300*                        against the whole of that location's
000310*                        history and lists the crops that pass.
000320***
000330*    Version.            See Prog-Name in WS.
000340***
000350*    Called Modules.
000360*                        None.
000370***
000380*    Files used :
000390*                        WX-PARM.       Location card.
000400*                        WEATHER-MAST.  Enriched observations.
000410*                        SUIT-OUT.      Suitability output lines.
000420***
000430* Changes:
000440* 04/07/1989 vbc -        Written - screens all 8 crops in the
000450*                         threshold table against one location.
000460* 12/01/1991 tjh -     .01 Not-suitable diagnostic line added,
000470*                         estate managers wanted to see the misses
000480*                         too, not just the crops that passed.
000490* 23/01/1998 vbc -     .02 Y2K - date fields checked, none
000500*                         affected in this program.
000510* 07/05/2003 vbc -        Control totals added at end of run.
000520* 12/08/2009 vbc -        Migration to Open Cobol/GnuCobol.
000530* 16/04/2024 vbc          Copyright notice update superseding all
000540*                         previous notices.
000550* 19/01/2026 vbc - 1.0.00 Rewritten in full as WX020, the crop
000560*                         suitability screen module.
000570* 13/02/2026 vbc -     .01 Parm-location underscore fix-up was
000580*                         running over the trailing pad as well as
000590*                         the populated part - Zz050 now sizes it
000600*                         to the populated part only.
000610***
000620******************************************************************
000630*
000640 ENVIRONMENT             DIVISION.
000650*================================
000660*
000670 CONFIGURATION           SECTION.
000680 SOURCE-COMPUTER.        IBM-370.
000690 OBJECT-COMPUTER.        IBM-370.
000700 SPECIAL-NAMES.
000710    C01 IS TOP-OF-FORM
000720    UPSI-0 IS WX-TEST-SWITCH.
000730*
000740 INPUT-OUTPUT             SECTION.
000750 FILE-CONTROL.
000760    SELECT WX-PARM-FILE         ASSIGN TO "WX-PARM"
000770                                     ORGANIZATION LINE SEQUENTIAL.
000780*
000790    SELECT WEATHER-MAST-FILE    ASSIGN TO "WEATHER-MAST"
000800                                     ORGANIZATION LINE SEQUENTIAL.
000810*
000820    SELECT SUIT-OUT-FILE        ASSIGN TO "SUIT-OUT"
000830                                     ORGANIZATION LINE SEQUENTIAL.
000840*
000850 DATA                    DIVISION.
000860*================================
000870*
000880 FILE                    SECTION.
000890*
000900 FD  WX-PARM-FILE
000910    RECORDING MODE IS F
000920    LABEL RECORDS ARE STANDARD
000930    DATA RECORD IS WX-PARM-RECORD.
000940 01  WX-PARM-RECORD.
000950    03  WX-PM-LOCATION          PIC X(20).
000960    03  FILLER                  PIC X(44).
000970*
000980 FD  WEATHER-MAST-FILE
000990    RECORDING MODE IS F
001000    LABEL RECORDS ARE STANDARD
001010    DATA RECORD IS WEATHER-MAST-RECORD.
001020 01  WEATHER-MAST-RECORD        PIC X(127).
001030*
001040 FD  SUIT-OUT-FILE
001050    RECORDING MODE IS F
001060    LABEL RECORDS ARE STANDARD
001070    DATA RECORD IS SUIT-OUT-RECORD.
001080 01  SUIT-OUT-RECORD.
001090    03  SO-LOCATION             PIC X(20).
001100    03  SO-CROP-NAME            PIC X(12).
001110    03  SO-MESSAGE              PIC X(80).
001120    03  FILLER                  PIC X(08).
001130*
001140 WORKING-STORAGE SECTION.
001150*-----------------------
001160 77  PROG-NAME               PIC X(17)  VALUE "WX020 (1.0.01)".
001170*
001180 COPY "wswxobs.cob".
001190*
001200 COPY "wswxthr.cob".
001210*
001220 01  WX-SWITCHES.
001230    03  WX-EOF-SW               PIC X       VALUE "N".
001240        88  WX-EOF              VALUE "Y".
001250    03  WX-LOC-FOUND-SW         PIC X       VALUE "N".
001260        88  WX-LOC-FOUND        VALUE "Y".
001270    03  WX-CROP-OK-SW           PIC X       VALUE "N".
001280        88  WX-CROP-OK          VALUE "Y".
001290    03  WX-ANY-OK-SW            PIC X       VALUE "N".
001300        88  WX-ANY-CROP-OK      VALUE "Y".
001310    03  FILLER                  PIC X(04).
001320*
001330 01  WX-LOC-TABLE.
001340    03  WX-LR-ROW               OCCURS 400 TIMES
001350                                     INDEXED BY WX-LR-IDX.
001360        05  WX-LR-TEMP          PIC S9(3)V9(2).
001370        05  WX-LR-PRECIP        PIC 9(4)V9(2).
001380        05  WX-LR-HUMIDITY      PIC 9(3)V9(2).
001390        05  WX-LR-SOLAR         PIC 9(4)V9(2).
001400    03  FILLER                  PIC X(01).
001410*
001420 01  WX-QUERY-DETAIL.
001430    03  WX-Q-LOCATION           PIC X(20).
001440    03  FILLER                  PIC X(10).
001450*
001460 77  WX-LOC-COUNT             PIC 9(4)  COMP  VALUE ZERO.
001470 77  WX-SCORE                 PIC 9     COMP  VALUE ZERO.
001480 77  WX-SUIT-COUNT            PIC 9(4)  COMP  VALUE ZERO.
001490 77  WX-TRIM-LEN              PIC 99    COMP  VALUE ZERO.
001500*
001510 01  WX-TOTALS.
001520    03  WX-RECS-READ            PIC 9(7)  COMP  VALUE ZERO.
001530    03  WX-CROPS-SUITABLE       PIC 9(4)  COMP  VALUE ZERO.
001540    03  WX-CROPS-REJECTED       PIC 9(4)  COMP  VALUE ZERO.
001550    03  FILLER                  PIC X(04).
001560*
001570 01  WX-PRINT-TOTALS.
001580    03  WX-PT-READ              PIC ZZZ,ZZ9.
001590    03  WX-PT-SUITABLE          PIC ZZZ,ZZ9.
001600    03  WX-PT-REJECTED          PIC ZZZ,ZZ9.
001610    03  FILLER                  PIC X(30).
001620*
001630 01  WX-THRESH-COPY.
001640    03  WX-TC-MIN-TEMP          PIC S9(3)V9(2).
001650    03  WX-TC-MAX-TEMP          PIC S9(3)V9(2).
001660    03  WX-TC-MIN-PRECIP        PIC 9(4)V9(2).
001670    03  WX-TC-MAX-PRECIP        PIC 9(4)V9(2).
001680    03  WX-TC-MIN-HUMIDITY      PIC 9(3)V9(2).
001690    03  WX-TC-MAX-HUMIDITY      PIC 9(3)V9(2).
001700    03  WX-TC-MIN-SOLAR         PIC 9(4)V9(2).
001710    03  WX-TC-MAX-SOLAR         PIC 9(4)V9(2).
001720    03  FILLER                  PIC X(08).
001730*
001740 01  WX-DIAG-MESSAGE.
001750    03  WX-DIAG-PRE  PIC X(28)
001760                     VALUE "Not suitable at this site: ".
001770    03  FILLER                  PIC X(10).
001780*
001790 01  Error-Messages.
001800    03  WX021  PIC X(30) VALUE "WX021 No records for location".
001810    03  FILLER                  PIC X(10).
001820*
001830 PROCEDURE DIVISION.
001840*================================
001850*
001860 AA000-MAIN                  SECTION.
001870**********************************
001880    PERFORM  AA010-OPEN-FILES         THRU AA010-EXIT.
001890    PERFORM  AA015-READ-PARM          THRU AA015-EXIT.
001900    PERFORM  AA030-LOAD-LOCATION-RECS THRU AA030-EXIT.
001910    IF       WX-LOC-FOUND
001920             PERFORM AA060-SCREEN-CROPS THRU AA060-EXIT.
001930    PERFORM  AA900-WRITE-TOTALS       THRU AA900-EXIT.
001940    PERFORM  AA990-CLOSE-FILES        THRU AA990-EXIT.
001950    GOBACK.
001960 AA000-EXIT.  EXIT SECTION.
001970*
001980 AA010-OPEN-FILES            SECTION.
001990**********************************
002000    OPEN     INPUT   WX-PARM-FILE.
002010    OPEN     INPUT   WEATHER-MAST-FILE.
002020    OPEN     OUTPUT  SUIT-OUT-FILE.
002030 AA010-EXIT.  EXIT SECTION.
002040*
002050 AA015-READ-PARM             SECTION.
002060**********************************
002070    READ     WX-PARM-FILE
002080             AT END
002090                      DISPLAY WX021
002100                      GO TO AA015-EXIT.
002110    MOVE     WX-PM-LOCATION      TO WX-Q-LOCATION.
002120    INSPECT  WX-Q-LOCATION  REPLACING ALL "," BY SPACE.
002130    PERFORM  ZZ050-TRIM-LOCATION  THRU ZZ050-EXIT.
002140    IF       WX-TRIM-LEN > 0
002150             INSPECT WX-Q-LOCATION (1:WX-TRIM-LEN)
002160                    REPLACING ALL SPACE BY "_".
002170    INSPECT  WX-Q-LOCATION
002180             CONVERT "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002190                     TO "abcdefghijklmnopqrstuvwxyz".
002200 AA015-EXIT.  EXIT SECTION.
002210*
002220 ZZ050-TRIM-LOCATION         SECTION.
002230**********************************
002240* Length of the populated part of Wx-Q-Location, scanning back
002250* from the end - so the SPACE->"_" replace above never touches
002260* the field's own trailing pad.
002270*
002280    MOVE     20  TO WX-TRIM-LEN.
002290 ZZ050-LOOP.
002300    IF       WX-TRIM-LEN = 0
002310             GO TO ZZ050-EXIT.
002320    IF       WX-Q-LOCATION (WX-TRIM-LEN:1) NOT = SPACE
002330             GO TO ZZ050-EXIT.
002340    SUBTRACT 1  FROM WX-TRIM-LEN.
002350    GO TO    ZZ050-LOOP.
002360 ZZ050-EXIT.  EXIT SECTION.
002370*
002380 AA030-LOAD-LOCATION-RECS    SECTION.
002390**********************************
002400    SET      WX-LR-IDX  TO 1.
002410 AA030-READ.
002420    READ     WEATHER-MAST-FILE  INTO WX-OBS-RECORD
002430             AT END
002440                      GO TO AA030-DONE.
002450    ADD      1 TO WX-RECS-READ.
002460    IF       WX-LOCATION-NAME NOT = WX-Q-LOCATION
002470             GO TO AA030-READ.
002480    MOVE     WX-TEMP       TO WX-LR-TEMP      (WX-LR-IDX).
002490    MOVE     WX-PRECIP     TO WX-LR-PRECIP    (WX-LR-IDX).
002500    MOVE     WX-HUMIDITY   TO WX-LR-HUMIDITY  (WX-LR-IDX).
002510    MOVE     WX-SOLARRADIATION TO WX-LR-SOLAR (WX-LR-IDX).
002520    ADD      1 TO WX-LOC-COUNT.
002530    SET      WX-LR-IDX  UP BY 1.
002540    GO TO    AA030-READ.
002550 AA030-DONE.
002560    IF       WX-LOC-COUNT > 0
002570             SET WX-LOC-FOUND-SW TO "Y"
002580             GO TO AA030-EXIT.
002590    DISPLAY  WX021  WX-Q-LOCATION.
002600 AA030-EXIT.  EXIT SECTION.
002610*
002620 AA060-SCREEN-CROPS          SECTION.
002630**********************************
002640* One pass of the crop table, location records scored inside.
002650*
002660    SET      WX-CT-IDX  TO 1.
002670 AA060-LOOP.
002680    IF       WX-CT-IDX > WX-CT-MAX-ROWS
002690             GO TO AA060-EXIT.
002700    PERFORM  AA070-SCORE-ONE-CROP  THRU AA070-EXIT.
002710    IF       WX-CROP-OK
002720             PERFORM AA080-WRITE-SUITABLE THRU AA080-EXIT
002730             ELSE
002740             PERFORM AA090-WRITE-REJECTED THRU AA090-EXIT.
002750    SET      WX-CT-IDX  UP BY 1.
002760    GO TO    AA060-LOOP.
002770 AA060-EXIT.
002780    IF       WX-ANY-CROP-OK
002790             GO TO AA060-DONE.
002800    MOVE     WX-Q-LOCATION      TO SO-LOCATION.
002810    MOVE     SPACES             TO SO-CROP-NAME.
002820    MOVE     "No crops suitable for this location." TO SO-MESSAGE.
002830    WRITE    SUIT-OUT-RECORD.
002840 AA060-DONE.
002850    EXIT SECTION.
002860*
002870 AA070-SCORE-ONE-CROP        SECTION.
002880**********************************
002890* Suitable if score/4 >= .75 (3 or more checks pass) on ANY row.
002900*
002910    MOVE     WX-CT-MIN-TEMP     (WX-CT-IDX) TO WX-TC-MIN-TEMP.
002920    MOVE     WX-CT-MAX-TEMP     (WX-CT-IDX) TO WX-TC-MAX-TEMP.
002930    MOVE     WX-CT-MIN-PRECIP   (WX-CT-IDX) TO WX-TC-MIN-PRECIP.
002940    MOVE     WX-CT-MAX-PRECIP   (WX-CT-IDX) TO WX-TC-MAX-PRECIP.
002950    MOVE     WX-CT-MIN-HUMIDITY (WX-CT-IDX)
002960                 TO WX-TC-MIN-HUMIDITY.
002970    MOVE     WX-CT-MAX-HUMIDITY (WX-CT-IDX)
002980                 TO WX-TC-MAX-HUMIDITY.
002990    MOVE     WX-CT-MIN-SOLAR    (WX-CT-IDX) TO WX-TC-MIN-SOLAR.
003000    MOVE     WX-CT-MAX-SOLAR    (WX-CT-IDX) TO WX-TC-MAX-SOLAR.
003010    SET      WX-CROP-OK-SW  TO "N".
003020    SET      WX-LR-IDX  TO 1.
003030 AA070-LOOP.
003040    IF       WX-LR-IDX > WX-LOC-COUNT
003050             GO TO AA070-EXIT.
003060    MOVE     0  TO WX-SCORE.
003070    IF       WX-LR-TEMP (WX-LR-IDX) >= WX-TC-MIN-TEMP
003080      AND    WX-LR-TEMP (WX-LR-IDX) <= WX-TC-MAX-TEMP
003090             ADD 1 TO WX-SCORE.
003100    IF       WX-LR-PRECIP (WX-LR-IDX) >= WX-TC-MIN-PRECIP
003110      AND    WX-LR-PRECIP (WX-LR-IDX) <= WX-TC-MAX-PRECIP
003120             ADD 1 TO WX-SCORE.
003130    IF       WX-LR-HUMIDITY (WX-LR-IDX) >= WX-TC-MIN-HUMIDITY
003140      AND    WX-LR-HUMIDITY (WX-LR-IDX) <= WX-TC-MAX-HUMIDITY
003150             ADD 1 TO WX-SCORE.
003160    IF       WX-LR-SOLAR (WX-LR-IDX) >= WX-TC-MIN-SOLAR
003170      AND    WX-LR-SOLAR (WX-LR-IDX) <= WX-TC-MAX-SOLAR
003180             ADD 1 TO WX-SCORE.
003190    IF       WX-SCORE >= 3
003200             SET WX-CROP-OK-SW TO "Y"
003210             GO TO AA070-EXIT.
003220    SET      WX-LR-IDX  UP BY 1.
003230    GO TO    AA070-LOOP.
003240 AA070-EXIT.  EXIT SECTION.
003250*
003260 AA080-WRITE-SUITABLE        SECTION.
003270**********************************
003280    MOVE     WX-Q-LOCATION       TO SO-LOCATION.
003290    MOVE     WX-CT-CROP-NAME (WX-CT-IDX)  TO SO-CROP-NAME.
003300    MOVE     SPACES              TO SO-MESSAGE.
003310    WRITE    SUIT-OUT-RECORD.
003320    ADD      1  TO WX-CROPS-SUITABLE.
003330    SET      WX-ANY-OK-SW  TO "Y".
003340 AA080-EXIT.  EXIT SECTION.
003350*
003360 AA090-WRITE-REJECTED        SECTION.
003370**********************************
003380    MOVE     WX-Q-LOCATION       TO SO-LOCATION.
003390    MOVE     WX-CT-CROP-NAME (WX-CT-IDX)  TO SO-CROP-NAME.
003400    STRING   WX-DIAG-PRE DELIMITED BY SIZE
003410                 WX-CT-CROP-NAME (WX-CT-IDX)  DELIMITED BY SPACE
003420                 INTO SO-MESSAGE.
003430    WRITE    SUIT-OUT-RECORD.
003440    ADD      1  TO WX-CROPS-REJECTED.
003450 AA090-EXIT.  EXIT SECTION.
003460*
003470 AA900-WRITE-TOTALS          SECTION.
003480**********************************
003490    MOVE     WX-RECS-READ       TO WX-PT-READ.
003500    MOVE     WX-CROPS-SUITABLE  TO WX-PT-SUITABLE.
003510    MOVE     WX-CROPS-REJECTED  TO WX-PT-REJECTED.
003520    DISPLAY  "WX020 Records read      " WX-PT-READ.
003530    DISPLAY  "WX020 Crops suitable    " WX-PT-SUITABLE.
003540    DISPLAY  "WX020 Crops rejected    " WX-PT-REJECTED.
003550 AA900-EXIT.  EXIT SECTION.
003560*
003570 AA990-CLOSE-FILES           SECTION.
003580**********************************
003590    CLOSE    WX-PARM-FILE.
003600    CLOSE    WEATHER-MAST-FILE.
003610    CLOSE    SUIT-OUT-FILE.
003620 AA990-EXIT.  EXIT SECTION.
003630*
