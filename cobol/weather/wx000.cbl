000010****************************************************************
000020*                                                              *
000030*                Weather Advisory     Data Preparation         *
000040*        Cleans and classifies the daily observation feed      *
000050*        before any of the WX0nn reporting modules run it.     *
000060*                                                              *
000070****************************************************************
000080*
000090  IDENTIFICATION          DIVISION.
000100*================================
000110*
000120**
000130      PROGRAM-ID.         WX000.
000140**
000150      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000160**
000170      INSTALLATION.       Applewood Computers - Ag Systems.
000180**
000190      DATE-WRITTEN.       06/01/1987.
000200**
000210      DATE-COMPILED.
000220**
000230      SECURITY.           Copyright (C) 1987-2026, V B Coen.
000240                          Distributed under the GNU General
000250                          Public License.  See file COPYING.
000260**
000270*    Remarks.            Weather Data Preparation.
000280*                        Reads the raw daily observation feed,
000290*                        derives Conditions-Code & Season-Code and
000300*                        writes the enriched master used by WX010
000310*                        thru WX050.
000320**
000330*    Version.            See Prog-Name in WS.
000340**
000350*    Called Modules.
000360*                        None.
000370**
000380*    Files used :
000390*                        WEATHER-IN.    Raw daily observations.
000400*                        WEATHER-MAST.  Enriched master.
000410**
000420* Changes:
000430* 06/01/1987 vbc -        Written for the WX - first of the
000440*                         Agricultural Weather Advisory suite.
000450* 14/03/1987 vbc -        Added season code derivation, client
000460*                         asked for quarter grouping on forecasts.
000470* 02/11/1991 vbc -     .01 Condition rule order queried by user -
000480*                         confirmed rain test must come first.
000490* 19/06/1994 vbc -     .02 Normalise now lower-cases BEFORE write,
000500*                         was leaving mixed case on some stations.
000510* 23/01/1998 vbc -     .03 Y2K - Wx-Year to 9(4) from 9(2).
000520*                         Obs-date input unaffected, already ccyy.
000530* 11/09/1999 vbc -     .04 Y2K sign off - no further date fields
000540*                         found narrower than 4 digit year.
000550* 07/05/2003 vbc -        Control totals added at end of run per
000560*                         ops request (recs read/written).
000570* 30/09/2006 rjc -        WX-Test-Switch added at ops request so
000580*                         a test run can echo file opens to log.
000590* 12/08/2009 vbc -        Migration to Open Cobol/GnuCobol.
000600* 16/04/2024 vbc          Copyright notice update superseding all
000610*                         previous notices.
000620* 06/01/2026 vbc - 1.0.00 Rewritten in full as the first module
000630*                         of the new weather advisory batch suite.
000640* 14/01/2026 vbc -     .01 Added Wx-Year/Month/Season derivation,
000650*                         moved out of WX010 per design review.
000660* 02/02/2026 vbc -     .02 Normalise now also strips commas from
000670*                         Location-Name - station feed has a few.
000680* 13/02/2026 vbc -     .03 Normalise was turning the trailing pad
000690*                         on Location-Name/Conditions-Code into
000700*                         literal "_" - only the populated part
000710*                         is converted now, pad stays blank.
000720* 13/02/2026 vbc -     .04 Added Wx-Date-Swap (Uk/Usa/Intl views
000730*                         of Obs-Date) - one archived station
000740*                         file turned up dd-mm-yyyy, guard added
000750*                         against it recurring unnoticed.
000760* 14/02/2026 vbc -     .05 Comma-strip on Location-Name/Conditions
000770*                         was blanking the comma, leaving a space
000780*                         for the underscore step to catch, so
000790*                         "Thika,Kenya" came out "thika_kenya" -
000800*                         Zz105/Zz115 now close the gap instead,
000810*                         run after the underscore step, giving
000820*                         "thikakenya" as the rule intends.
000830**
000840*****************************************************************
000850*
000860  ENVIRONMENT             DIVISION.
000870*================================
000880*
000890  CONFIGURATION           SECTION.
000900  SOURCE-COMPUTER.        IBM-370.
000910  OBJECT-COMPUTER.        IBM-370.
000920  SPECIAL-NAMES.
000930      C01 IS TOP-OF-FORM
000940      CLASS WX-ALPHA-LOWER IS "a" THRU "z"
000950      CLASS WX-ALPHA-UPPER IS "A" THRU "Z"
000960      UPSI-0 IS WX-TEST-SWITCH.
000970*
000980  INPUT-OUTPUT             SECTION.
000990  FILE-CONTROL.
001000      SELECT WEATHER-IN-FILE      ASSIGN TO "WEATHER-IN"
001010                                   ORGANIZATION LINE SEQUENTIAL.
001020*
001030      SELECT WEATHER-MAST-FILE    ASSIGN TO "WEATHER-MAST"
001040                                   ORGANIZATION LINE SEQUENTIAL.
001050*
001060  DATA                    DIVISION.
001070*================================
001080*
001090  FILE                    SECTION.
001100*
001110  FD  WEATHER-IN-FILE
001120      RECORDING MODE IS F
001130      LABEL RECORDS ARE STANDARD
001140      RECORD CONTAINS 200 CHARACTERS
001150      DATA RECORD IS WEATHER-IN-RECORD.
001160  01  WEATHER-IN-RECORD          PIC X(200).
001170*
001180  FD  WEATHER-MAST-FILE
001190      RECORDING MODE IS F
001200      LABEL RECORDS ARE STANDARD
001210      DATA RECORD IS WEATHER-MAST-RECORD.
001220  01  WEATHER-MAST-RECORD       PIC X(127).
001230*
001240  WORKING-STORAGE SECTION.
001250*-----------------------
001260  77  PROG-NAME               PIC X(17)  VALUE "WX000 (1.0.03)".
001270*
001280  COPY "wswxobs.cob".
001290*
001300  01  WX-IN-TEXT-REC.
001310      03  WX-IT-OBS-DATE          PIC X(10).
001320      03  WX-IT-LOCATION          PIC X(20).
001330      03  WX-IT-TEMPMAX           PIC -999.99.
001340      03  WX-IT-TEMPMIN           PIC -999.99.
001350      03  WX-IT-TEMP              PIC -999.99.
001360      03  WX-IT-HUMIDITY          PIC 999.99.
001370      03  WX-IT-PRECIP            PIC 9999.99.
001380      03  WX-IT-WINDSPEED         PIC 999.99.
001390      03  WX-IT-CLOUDCOVER        PIC 999.99.
001400      03  WX-IT-SOLARRADIATION    PIC 9999.99.
001410      03  WX-IT-CONDITIONS        PIC X(20).
001420      03  FILLER                  PIC X(09).
001430*
001440  01  WX-SWITCHES.
001450      03  WX-EOF-SW               PIC X       VALUE "N".
001460          88  WX-EOF              VALUE "Y".
001470      03  FILLER                  PIC X(03).
001480*
001490* Wx-Date-Swap - the feed is meant to arrive Intl (yyyy-mm-dd) but
001500* one archived station file was found dd-mm-yyyy after the
001510* 13/02/26 review; kept as three overlaid layouts of the same 10
001520* bytes - Intl, Uk and Usa - so whichever order the observation
001530* date turns up in can be picked apart without re-declaring it.
001540  01  WX-DATE-SWAP.
001550      03  WX-DS-RAW               PIC X(10).
001560      03  WX-DS-INTL REDEFINES WX-DS-RAW.
001570          05  WX-DSI-YEAR         PIC X(04).
001580          05  WX-DSI-DASH-1       PIC X.
001590          05  WX-DSI-MONTH        PIC XX.
001600          05  WX-DSI-DASH-2       PIC X.
001610          05  WX-DSI-DAY          PIC XX.
001620      03  WX-DS-UK   REDEFINES WX-DS-RAW.
001630          05  WX-DSU-DAY          PIC XX.
001640          05  WX-DSU-DASH-1       PIC X.
001650          05  WX-DSU-MONTH        PIC XX.
001660          05  WX-DSU-DASH-2       PIC X.
001670          05  WX-DSU-YEAR         PIC X(04).
001680      03  WX-DS-USA  REDEFINES WX-DS-RAW.
001690          05  WX-DSA-MONTH        PIC XX.
001700          05  WX-DSA-DASH-1       PIC X.
001710          05  WX-DSA-DAY          PIC XX.
001720          05  WX-DSA-DASH-2       PIC X.
001730          05  WX-DSA-YEAR         PIC X(04).
001740      03  WX-DS-DAY-TEMP          PIC XX.
001750      03  WX-DS-MONTH-TEMP        PIC XX.
001760      03  WX-DS-YEAR-TEMP         PIC X(04).
001770      03  FILLER                  PIC X(02).
001780*
001790  77  WX-TRIM-LEN                 PIC 99      COMP  VALUE ZERO.
001800  77  WX-RC-SRC                   PIC 99      COMP  VALUE ZERO.
001810  77  WX-RC-DST                   PIC 99      COMP  VALUE ZERO.
001820  77  WX-RC-PAD-LEN                PIC 99      COMP  VALUE ZERO.
001830*
001840  01  WX-TOTALS.
001850      03  WX-RECS-READ            PIC 9(7)    COMP  VALUE ZERO.
001860      03  WX-RECS-WRITTEN         PIC 9(7)    COMP  VALUE ZERO.
001870      03  FILLER                  PIC X(04).
001880*
001890  01  WX-PRINT-TOTALS.
001900      03  WX-PT-READ              PIC ZZZ,ZZ9.
001910      03  WX-PT-WRITTEN           PIC ZZZ,ZZ9.
001920      03  FILLER                  PIC X(40).
001930*
001940  01  Error-Messages.
001950      03  WX001      PIC X(34) VALUE "WX001 Weather-In not found".
001960      03  WX002      PIC X(30) VALUE "WX002 Weather-In is empty".
001970      03  FILLER                  PIC X(04).
001980*
001990  77  Error-Code          PIC 999.
002000*
002010  PROCEDURE DIVISION.
002020*================================
002030*
002040  AA000-MAIN                  SECTION.
002050**********************************
002060      PERFORM AA010-OPEN-FILES      THRU AA010-EXIT.
002070      PERFORM AA020-PROCESS-RECORDS THRU AA020-EXIT
002080              UNTIL WX-EOF.
002090      PERFORM AA900-WRITE-TOTALS    THRU AA900-EXIT.
002100      PERFORM AA990-CLOSE-FILES     THRU AA990-EXIT.
002110      GOBACK.
002120*
002130  AA000-EXIT.  EXIT SECTION.
002140*
002150  AA010-OPEN-FILES            SECTION.
002160**********************************
002170      OPEN INPUT  WEATHER-IN-FILE.
002180      IF       WX-TEST-SWITCH
002190               DISPLAY "WX000 - opened WEATHER-IN for test run".
002200      OPEN OUTPUT WEATHER-MAST-FILE.
002210  AA010-EXIT.  EXIT SECTION.
002220*
002230  AA020-PROCESS-RECORDS       SECTION.
002240**********************************
002250      READ     WEATHER-IN-FILE
002260               AT END
002270                        MOVE "Y" TO WX-EOF-SW
002280                        GO TO AA020-EXIT.
002290      ADD      1 TO WX-RECS-READ.
002300      PERFORM  AA025-PARSE-INPUT    THRU AA025-EXIT.
002310      PERFORM  AA030-DERIVE-COND    THRU AA030-EXIT.
002320      PERFORM  AA040-DERIVE-SEASON  THRU AA040-EXIT.
002330      PERFORM  AA050-NORMALISE      THRU AA050-EXIT.
002340      WRITE    WEATHER-MAST-RECORD  FROM WX-OBS-RECORD.
002350      ADD      1 TO WX-RECS-WRITTEN.
002360  AA020-EXIT.  EXIT SECTION.
002370*
002380  AA025-PARSE-INPUT           SECTION.
002390**********************************
002400*  Feed concatenates several source files - not necessarily
002410*  sorted by location or date.  Treated as one flat stream.
002420*
002430      UNSTRING  WEATHER-IN-RECORD  DELIMITED BY ","
002440                INTO  WX-IT-OBS-DATE
002450                      WX-IT-LOCATION
002460                      WX-IT-TEMPMAX
002470                      WX-IT-TEMPMIN
002480                      WX-IT-TEMP
002490                      WX-IT-HUMIDITY
002500                      WX-IT-PRECIP
002510                      WX-IT-WINDSPEED
002520                      WX-IT-CLOUDCOVER
002530                      WX-IT-SOLARRADIATION
002540                      WX-IT-CONDITIONS.
002550      MOVE     WX-IT-OBS-DATE       TO WX-DS-RAW.
002560      PERFORM  ZZ090-SWAP-DATE-FORMAT  THRU ZZ090-EXIT.
002570      MOVE     WX-DS-RAW            TO WX-OBS-DATE.
002580      MOVE     WX-IT-LOCATION       TO WX-LOCATION-NAME.
002590      MOVE     WX-IT-TEMPMAX        TO WX-TEMPMAX.
002600      MOVE     WX-IT-TEMPMIN        TO WX-TEMPMIN.
002610      MOVE     WX-IT-TEMP           TO WX-TEMP.
002620      MOVE     WX-IT-HUMIDITY       TO WX-HUMIDITY.
002630      MOVE     WX-IT-PRECIP         TO WX-PRECIP.
002640      MOVE     WX-IT-WINDSPEED      TO WX-WINDSPEED.
002650      MOVE     WX-IT-CLOUDCOVER     TO WX-CLOUDCOVER.
002660      MOVE     WX-IT-SOLARRADIATION TO WX-SOLARRADIATION.
002670      MOVE     WX-IT-CONDITIONS     TO WX-CONDITIONS.
002680  AA025-EXIT.  EXIT SECTION.
002690*
002700  ZZ090-SWAP-DATE-FORMAT      SECTION.
002710**********************************
002720*  Feed is meant to be Intl (yyyy-mm-dd) throughout - this guards
002730*  against a repeat of the 13/02/26 find, an archived station
002740*  file that had slipped in dd-mm-yyyy.  Left alone if already
002750*  Intl or if it does not look like either recognised layout.
002760*
002770      IF       WX-DSI-DASH-1 = "-"
002780        AND    WX-DSI-DASH-2 = "-"
002790               GO TO ZZ090-EXIT.
002800      IF       WX-DSU-DASH-1 NOT = "-"
002810        OR     WX-DSU-DASH-2 NOT = "-"
002820               GO TO ZZ090-EXIT.
002830*     Capture the Uk components to plain fields first - Uk/Intl
002840*     are overlapping views of the same bytes, so rebuilding the
002850*     Intl layout in place, field by field, would clobber itself.
002860      MOVE     WX-DSU-DAY          TO WX-DS-DAY-TEMP.
002870      MOVE     WX-DSU-MONTH        TO WX-DS-MONTH-TEMP.
002880      MOVE     WX-DSU-YEAR         TO WX-DS-YEAR-TEMP.
002890      MOVE     WX-DS-YEAR-TEMP     TO WX-DSI-YEAR.
002900      MOVE     "-"                 TO WX-DSI-DASH-1.
002910      MOVE     WX-DS-MONTH-TEMP    TO WX-DSI-MONTH.
002920      MOVE     "-"                 TO WX-DSI-DASH-2.
002930      MOVE     WX-DS-DAY-TEMP      TO WX-DSI-DAY.
002940  ZZ090-EXIT.  EXIT SECTION.
002950*
002960  AA030-DERIVE-COND           SECTION.
002970**********************************
002980*  First match wins - order confirmed with user 02/11/91, do
002990*  NOT re-order without checking - rain must be tested first.
003000*
003010      IF       WX-PRECIP > 4.00
003020               MOVE "rain"             TO WX-CONDITIONS-CODE
003030               GO TO AA030-EXIT.
003040      IF       WX-CLOUDCOVER > 80.00
003050               MOVE "overcast"         TO WX-CONDITIONS-CODE
003060               GO TO AA030-EXIT.
003070      IF       WX-CLOUDCOVER < 15.00
003080        AND    WX-SOLARRADIATION > 500.00
003090               MOVE "sunny"            TO WX-CONDITIONS-CODE
003100               GO TO AA030-EXIT.
003110      IF       WX-CLOUDCOVER > 40.00
003120        OR     WX-HUMIDITY > 70.00
003130               MOVE "partially_cloudy" TO WX-CONDITIONS-CODE
003140               GO TO AA030-EXIT.
003150      MOVE     "clear"                 TO WX-CONDITIONS-CODE.
003160  AA030-EXIT.  EXIT SECTION.
003170*
003180  AA040-DERIVE-SEASON         SECTION.
003190**********************************
003200      MOVE     WX-OBD-YEAR  TO WX-YEAR.
003210      MOVE     WX-OBD-MONTH TO WX-MONTH.
003220      IF       WX-MONTH >= 1 AND WX-MONTH <= 3
003230               MOVE "JFM" TO WX-SEASON-CODE
003240               GO TO AA040-EXIT.
003250      IF       WX-MONTH >= 4 AND WX-MONTH <= 6
003260               MOVE "AMJ" TO WX-SEASON-CODE
003270               GO TO AA040-EXIT.
003280      IF       WX-MONTH >= 7 AND WX-MONTH <= 9
003290               MOVE "JAS" TO WX-SEASON-CODE
003300               GO TO AA040-EXIT.
003310      MOVE     "OND" TO WX-SEASON-CODE.
003320  AA040-EXIT.  EXIT SECTION.
003330*
003340  AA050-NORMALISE             SECTION.
003350**********************************
003360*  19/06/94 - lower-case BEFORE write.  02/02/26 - commas
003370*  stripped too, feed has a few station names like "Thika,Kenya".
003380*  13/02/26 - the underscore fix-up used to run over the whole
003390*  fixed field, so the trailing pad went to "_" as well as any
003400*  real interior space - Zz100/Zz110 size the replace to just the
003410*  populated part so the pad stays blank.
003420*  14/02/26 - order was space->"_" then comma-strip then lower,
003430*  but stripping a comma by blanking it left the blank behind for
003440*  the underscore step to catch, so "Thika,Kenya" was coming out
003450*  "thika_kenya" instead of "thikakenya".  Comma-strip now closes
003460*  the gap (Zz105/Zz115) instead of leaving a space in its place,
003470*  and runs after the underscore step, not before it.
003480*
003490      PERFORM  ZZ100-TRIM-LOCATION   THRU ZZ100-EXIT.
003500      IF       WX-TRIM-LEN > 0
003510               INSPECT WX-LOCATION-NAME (1:WX-TRIM-LEN)
003520                       REPLACING ALL SPACE BY "_".
003530      PERFORM  ZZ105-REMOVE-COMMAS-LOC  THRU ZZ105-EXIT.
003540      INSPECT  WX-LOCATION-NAME
003550               CONVERT "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003560                    TO "abcdefghijklmnopqrstuvwxyz".
003570      PERFORM  ZZ110-TRIM-CONDITIONS THRU ZZ110-EXIT.
003580      IF       WX-TRIM-LEN > 0
003590               INSPECT WX-CONDITIONS-CODE (1:WX-TRIM-LEN)
003600                       REPLACING ALL SPACE BY "_".
003610      PERFORM  ZZ115-REMOVE-COMMAS-COND THRU ZZ115-EXIT.
003620      INSPECT  WX-CONDITIONS-CODE
003630               CONVERT "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003640                    TO "abcdefghijklmnopqrstuvwxyz".
003650  AA050-EXIT.  EXIT SECTION.
003660*
003670  ZZ100-TRIM-LOCATION         SECTION.
003680**********************************
003690*  Length of the populated part of Wx-Location-Name, scanning
003700*  back from the end - so the SPACE->"_" replace above never
003710*  touches the field's own trailing pad.
003720*
003730      MOVE     20  TO WX-TRIM-LEN.
003740  ZZ100-LOOP.
003750      IF       WX-TRIM-LEN = 0
003760               GO TO ZZ100-EXIT.
003770      IF       WX-LOCATION-NAME (WX-TRIM-LEN:1) NOT = SPACE
003780               GO TO ZZ100-EXIT.
003790      SUBTRACT 1  FROM WX-TRIM-LEN.
003800      GO TO    ZZ100-LOOP.
003810  ZZ100-EXIT.  EXIT SECTION.
003820*
003830  ZZ105-REMOVE-COMMAS-LOC     SECTION.
003840**********************************
003850*  14/02/26 - closes the gap left by a comma in Wx-Location-Name
003860*  instead of just blanking it, so "Thika,Kenya" compacts to
003870*  "ThikaKenya" rather than leaving a space behind.
003880*
003890      MOVE     1  TO WX-RC-SRC.
003900      MOVE     1  TO WX-RC-DST.
003910  ZZ105-LOOP.
003920      IF       WX-RC-SRC > 20
003930               GO TO ZZ105-PAD.
003940      IF       WX-LOCATION-NAME (WX-RC-SRC:1) = ","
003950               GO TO ZZ105-SKIP.
003960      IF       WX-RC-DST NOT = WX-RC-SRC
003970               MOVE WX-LOCATION-NAME (WX-RC-SRC:1)
003980                 TO WX-LOCATION-NAME (WX-RC-DST:1).
003990      ADD      1  TO WX-RC-DST.
004000  ZZ105-SKIP.
004010      ADD      1  TO WX-RC-SRC.
004020      GO TO    ZZ105-LOOP.
004030  ZZ105-PAD.
004040      IF       WX-RC-DST > 20
004050               GO TO ZZ105-EXIT.
004060      SUBTRACT WX-RC-DST  FROM 21  GIVING WX-RC-PAD-LEN.
004070      MOVE     SPACES TO WX-LOCATION-NAME
004080                            (WX-RC-DST:WX-RC-PAD-LEN).
004090  ZZ105-EXIT.  EXIT SECTION.
004100*
004110  ZZ110-TRIM-CONDITIONS       SECTION.
004120**********************************
004130*  Same idea as Zz100, for Wx-Conditions-Code - in practice this
004140*  field is always one of the fixed rule-set words so the replace
004150*  it guards is normally a no-op, but scoped the same way in
004160*  case the rule set ever grows a code with an embedded space.
004170*
004180      MOVE     17  TO WX-TRIM-LEN.
004190  ZZ110-LOOP.
004200      IF       WX-TRIM-LEN = 0
004210               GO TO ZZ110-EXIT.
004220      IF       WX-CONDITIONS-CODE (WX-TRIM-LEN:1) NOT = SPACE
004230               GO TO ZZ110-EXIT.
004240      SUBTRACT 1  FROM WX-TRIM-LEN.
004250      GO TO    ZZ110-LOOP.
004260  ZZ110-EXIT.  EXIT SECTION.
004270*
004280  ZZ115-REMOVE-COMMAS-COND    SECTION.
004290**********************************
004300*  Same idea as Zz105, for Wx-Conditions-Code (17 bytes wide).
004310*
004320      MOVE     1  TO WX-RC-SRC.
004330      MOVE     1  TO WX-RC-DST.
004340  ZZ115-LOOP.
004350      IF       WX-RC-SRC > 17
004360               GO TO ZZ115-PAD.
004370      IF       WX-CONDITIONS-CODE (WX-RC-SRC:1) = ","
004380               GO TO ZZ115-SKIP.
004390      IF       WX-RC-DST NOT = WX-RC-SRC
004400               MOVE WX-CONDITIONS-CODE (WX-RC-SRC:1)
004410                 TO WX-CONDITIONS-CODE (WX-RC-DST:1).
004420      ADD      1  TO WX-RC-DST.
004430  ZZ115-SKIP.
004440      ADD      1  TO WX-RC-SRC.
004450      GO TO    ZZ115-LOOP.
004460  ZZ115-PAD.
004470      IF       WX-RC-DST > 17
004480               GO TO ZZ115-EXIT.
004490      SUBTRACT WX-RC-DST  FROM 18  GIVING WX-RC-PAD-LEN.
004500      MOVE     SPACES TO WX-CONDITIONS-CODE
004510                            (WX-RC-DST:WX-RC-PAD-LEN).
004520  ZZ115-EXIT.  EXIT SECTION.
004530*
004540  AA900-WRITE-TOTALS          SECTION.
004550**********************************
004560      MOVE     WX-RECS-READ    TO WX-PT-READ.
004570      MOVE     WX-RECS-WRITTEN TO WX-PT-WRITTEN.
004580      DISPLAY  "WX000 Records read    " WX-PT-READ.
004590      DISPLAY  "WX000 Records written " WX-PT-WRITTEN.
004600  AA900-EXIT.  EXIT SECTION.
004610*
004620  AA990-CLOSE-FILES           SECTION.
004630**********************************
004640      CLOSE    WEATHER-IN-FILE.
004650      CLOSE    WEATHER-MAST-FILE.
004660  AA990-EXIT.  EXIT SECTION.
004670*
