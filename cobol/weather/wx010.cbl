000010*****************************************************************
000020*                                                              *
000030*                Weather Advisory   Recommendation Run         *
000040*        Scores a 21-day rolling window against one crop's     *
000050*        thresholds and prints the triggered advisory lines.   *
000060*                                                              *
000070*****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*================================
000110*
000120***
000130      PROGRAM-ID.         WX010.
000140***
000150      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000160***
000170      INSTALLATION.       Applewood Computers - Ag Systems.
000180***
000190      DATE-WRITTEN.       12/03/1988.
000200***
000210      DATE-COMPILED.
000220***
000230      SECURITY.           Copyright (C) 1988-2026, V B Coen.
000240                        Distributed under the GNU General
000250                        Public License.  See file COPYING.
000260***
000270*    Remarks.            Recommendation Rule Engine.
000280*                        Reads crop/location/query-date from
000290*                        WX-PARM, selects the 21-day window
000300*                        ending on the Sunday of the query week
000310*                        from WEATHER-MAST, scores it against
000320*                        the crop threshold table and writes
000330*                        one advisory line per triggered rule.
000340***
000350*    Version.            See Prog-Name in WS.
000360***
000370*    Called Modules.
000380*                        None.
000390***
000400*    Files used :
000410*                        WX-PARM.       Crop/location/date card.
000420*                        WEATHER-MAST.  Enriched observations.
000430*                        RECS-OUT.      Advisory output lines.
000440***
000450* Changes:
000460* 12/03/1988 vbc -        Written - group 1 planting rule only,
000470*                         other groups added on customer request.
000480* 04/09/1989 vbc -     .01 Irrigation group (2) added.
000490* 22/05/1990 tjh -     .02 Waterlogging group (3) added after
000500*                         drainage complaints from Kericho estate.
000510* 17/02/1993 vbc -     .03 Fertilizer group (4) added.
000520* 19/06/1994 vbc -     .04 Harvesting group (5) added, default
000530*                         message added for no rule fired.
000540* 23/01/1998 vbc -     .05 Y2K - Wx-Q-Year to 9(4) from 9(2).
000550* 11/09/1999 vbc -     .06 Y2K sign off - no other date field
000560*                         found narrower than 4 digit year.
000570* 07/05/2003 vbc -        Control totals added at end of run.
000580* 12/08/2009 vbc -        Migration to Open Cobol/GnuCobol.
000590* 16/04/2024 vbc          Copyright notice update superseding all
000600*                         previous notices.
000610* 12/01/2026 vbc - 1.0.00 Rewritten in full as WX010, rule engine
000620*                         module of the new advisory suite.
000630* 22/01/2026 vbc -     .01 Recent-precip now taken from the LAST
000640*                         window record in date order, not first.
000650* 13/02/2026 vbc -     .02 Parm-location underscore fix-up was
000660*                         running over the trailing pad as well as
000670*                         the populated part - Zz050 now sizes it
000680*                         to the populated part only.
000690***
000700******************************************************************
000710*
000720 ENVIRONMENT             DIVISION.
000730*================================
000740*
000750 CONFIGURATION           SECTION.
000760 SOURCE-COMPUTER.        IBM-370.
000770 OBJECT-COMPUTER.        IBM-370.
000780 SPECIAL-NAMES.
000790    C01 IS TOP-OF-FORM
000800    CLASS WX-ALPHA-LOWER IS "a" THRU "z"
000810    CLASS WX-ALPHA-UPPER IS "A" THRU "Z"
000820    UPSI-0 IS WX-TEST-SWITCH.
000830*
000840 INPUT-OUTPUT             SECTION.
000850 FILE-CONTROL.
000860    SELECT WX-PARM-FILE         ASSIGN TO "WX-PARM"
000870                                     ORGANIZATION LINE SEQUENTIAL.
000880*
000890    SELECT WEATHER-MAST-FILE    ASSIGN TO "WEATHER-MAST"
000900                                     ORGANIZATION LINE SEQUENTIAL.
000910*
000920    SELECT RECS-OUT-FILE        ASSIGN TO "RECS-OUT"
000930                                     ORGANIZATION LINE SEQUENTIAL.
000940*
000950 DATA                    DIVISION.
000960*================================
000970*
000980 FILE                    SECTION.
000990*
001000 FD  WX-PARM-FILE
001010    RECORDING MODE IS F
001020    LABEL RECORDS ARE STANDARD
001030    RECORD CONTAINS 64 CHARACTERS
001040    DATA RECORD IS WX-PARM-RECORD.
001050 01  WX-PARM-RECORD.
001060    03  WX-PM-CROP              PIC X(12).
001070    03  WX-PM-LOCATION          PIC X(20).
001080    03  WX-PM-QUERY-MONTH       PIC 9(2).
001090    03  WX-PM-QUERY-DAY         PIC 9(2).
001100    03  FILLER                  PIC X(28).
001110*
001120 FD  WEATHER-MAST-FILE
001130    RECORDING MODE IS F
001140    LABEL RECORDS ARE STANDARD
001150    DATA RECORD IS WEATHER-MAST-RECORD.
001160 01  WEATHER-MAST-RECORD        PIC X(127).
001170*
001180 FD  RECS-OUT-FILE
001190    RECORDING MODE IS F
001200    LABEL RECORDS ARE STANDARD
001210    DATA RECORD IS RECS-OUT-RECORD.
001220 01  RECS-OUT-RECORD.
001230    03  RO-CROP-NAME            PIC X(12).
001240    03  RO-WEEK-START           PIC X(10).
001250    03  RO-WEEK-END             PIC X(10).
001260    03  RO-MESSAGE              PIC X(80).
001270    03  FILLER                  PIC X(08).
001280*
001290 WORKING-STORAGE SECTION.
001300*-----------------------
001310 77  PROG-NAME               PIC X(17)  VALUE "WX010 (1.0.02)".
001320*
001330 COPY "wswxobs.cob".
001340*
001350 COPY "wswxthr.cob".
001360*
001370 COPY "wswxdate.cob".
001380*
001390 01  WX-SWITCHES.
001400    03  WX-EOF-SW               PIC X       VALUE "N".
001410        88  WX-EOF              VALUE "Y".
001420    03  WX-CROP-FOUND-SW        PIC X       VALUE "N".
001430        88  WX-CROP-FOUND       VALUE "Y".
001440    03  WX-LOC-FOUND-SW         PIC X       VALUE "N".
001450        88  WX-LOC-FOUND        VALUE "Y".
001460    03  WX-WINDOW-FOUND-SW      PIC X       VALUE "N".
001470        88  WX-WINDOW-FOUND     VALUE "Y".
001480    03  WX-RAINING-SW           PIC X       VALUE "N".
001490        88  WX-RAINING          VALUE "Y".
001500    03  WX-LEAP-SW              PIC X       VALUE "N".
001510        88  WX-LEAP-YEAR        VALUE "Y".
001520    03  WX-RULE-FIRED-SW        PIC X       VALUE "N".
001530        88  WX-RULE-FIRED       VALUE "Y".
001540    03  FILLER                  PIC X(03).
001550*
001560 01  WX-LOC-TABLE.
001570    03  WX-LR-ROW               OCCURS 400 TIMES
001580                                     INDEXED BY WX-LR-IDX.
001590        05  WX-LR-YEAR          PIC 9(4).
001600        05  WX-LR-MONTH         PIC 9(2).
001610        05  WX-LR-DAY           PIC 9(2).
001620        05  WX-LR-TEMP          PIC S9(3)V9(2).
001630        05  WX-LR-PRECIP        PIC 9(4)V9(2).
001640        05  WX-LR-HUMIDITY      PIC 9(3)V9(2).
001650        05  WX-LR-SOLAR         PIC 9(4)V9(2).
001660        05  WX-LR-COND          PIC X(17).
001670    03  FILLER                  PIC X(01).
001680*
001690 77  WX-LOC-COUNT             PIC 9(4)  COMP  VALUE ZERO.
001700 77  WX-TRIM-LEN              PIC 99    COMP  VALUE ZERO.
001710*
001720 01  WX-QUERY-DETAIL.
001730    03  WX-Q-CROP               PIC X(12).
001740    03  WX-Q-LOCATION           PIC X(20).
001750    03  WX-Q-MONTH              PIC 9(2).
001760    03  WX-Q-DAY                PIC 9(2).
001770    03  WX-Q-YEAR               PIC 9(4).
001780    03  FILLER                  PIC X(09).
001790*
001800 01  WX-CAL-WORK.
001810    03  WX-CAL-YEAR             PIC 9(4)  COMP.
001820    03  WX-CAL-MONTH            PIC 9(2)  COMP.
001830    03  WX-CAL-DAY              PIC 9(2)  COMP.
001840    03  WX-CAL-DIM              PIC 9(2)  COMP.
001850    03  FILLER                  PIC X(01).
001860*
001870 01  WX-CAL-EDIT-DATE.
001880    03  WX-CE-YEAR              PIC 9(4).
001890    03  WX-CE-DASH-1            PIC X.
001900    03  WX-CE-MONTH             PIC 9(2).
001910    03  WX-CE-DASH-2            PIC X.
001920    03  WX-CE-DAY               PIC 9(2).
001930 01  WX-CAL-EDIT REDEFINES WX-CAL-EDIT-DATE  PIC X(10).
001940*
001950 77  WX-ROW-DATE              PIC X(10).
001960*
001970 01  WX-Z-WORK.
001980    03  WX-Z-Y                  PIC 9(4)  COMP.
001990    03  WX-Z-M                  PIC 9(2)  COMP.
002000    03  WX-Z-J                  PIC 9(2)  COMP.
002010    03  WX-Z-K                  PIC 9(2)  COMP.
002020    03  WX-Z-T1                 PIC 9(3)  COMP.
002030    03  WX-Z-T2                 PIC 9(2)  COMP.
002040    03  WX-Z-T3                 PIC 9(2)  COMP.
002050    03  WX-Z-SUM                PIC 9(4)  COMP.
002060    03  WX-Z-H                  PIC 9(2)  COMP.
002070    03  WX-Z-SUM2               PIC 9(2)  COMP.
002080    03  WX-Z-DIV                PIC 9(3)  COMP.
002090    03  WX-Z-REM4               PIC 9(2)  COMP.
002100    03  WX-Z-REM100             PIC 9(2)  COMP.
002110    03  WX-Z-REM400             PIC 9(2)  COMP.
002120    03  FILLER                  PIC X(01).
002130*
002140 77  WX-WEEKDAY               PIC 9     COMP  VALUE ZERO.
002150*
002160 77  WX-WINDOW-START-DATE     PIC X(10).
002170 77  WX-WINDOW-END-DATE       PIC X(10).
002180 77  WX-WEEK-START-DATE       PIC X(10).
002190 77  WX-WEEK-END-DATE         PIC X(10).
002200*
002210 01  WX-WINDOW-TOTALS.
002220    03  WX-WIN-COUNT            PIC 9(4)  COMP  VALUE ZERO.
002230    03  WX-SUM-TEMP             PIC S9(7)V9(2)  VALUE ZERO.
002240    03  WX-SUM-PRECIP           PIC 9(7)V9(2)   VALUE ZERO.
002250    03  WX-SUM-HUMIDITY         PIC 9(7)V9(2)   VALUE ZERO.
002260    03  WX-SUM-SOLAR            PIC 9(7)V9(2)   VALUE ZERO.
002270    03  FILLER                  PIC X(04).
002280*
002290 01  WX-WINDOW-AVERAGES.
002300    03  WX-AVG-TEMP             PIC S9(3)V9(2)  VALUE ZERO.
002310    03  WX-AVG-PRECIP           PIC 9(4)V9(2)   VALUE ZERO.
002320    03  WX-AVG-HUMIDITY         PIC 9(3)V9(2)   VALUE ZERO.
002330    03  WX-AVG-SOLAR            PIC 9(4)V9(2)   VALUE ZERO.
002340    03  WX-RECENT-PRECIP        PIC 9(4)V9(2)   VALUE ZERO.
002350    03  FILLER                  PIC X(04).
002360*
002370 01  WX-RULE-CONSTANTS.
002380    03  WX-RC-RAIN-NOW          PIC 9V9   VALUE 0.5.
002390    03  WX-RC-IRRIG-FACTOR      PIC 9V9   VALUE 0.5.
002400    03  WX-RC-WLOG-FACTOR       PIC 9V9   VALUE 1.2.
002410    03  WX-RC-RECENT-WLOG       PIC 9V9   VALUE 0.5.
002420    03  WX-RC-FERT-MIN-TEMP     PIC 99    VALUE 10.
002430    03  WX-RC-FERT-MAX-TEMP     PIC 99    VALUE 29.
002440    03  WX-RC-FERT-MAX-PRECIP   PIC 99    VALUE 10.
002450    03  WX-RC-FERT-RECENT-MAX   PIC 9     VALUE 5.
002460    03  FILLER                  PIC X(04).
002470*
002480 01  WX-THRESH-COPY.
002490    03  WX-TC-MIN-TEMP          PIC S9(3)V9(2).
002500    03  WX-TC-MAX-TEMP          PIC S9(3)V9(2).
002510    03  WX-TC-MIN-PRECIP        PIC 9(4)V9(2).
002520    03  WX-TC-MAX-PRECIP        PIC 9(4)V9(2).
002530    03  WX-TC-MIN-HUMIDITY      PIC 9(3)V9(2).
002540    03  WX-TC-MAX-HUMIDITY      PIC 9(3)V9(2).
002550    03  FILLER                  PIC X(08).
002560*
002570 77  WX-WLOG-FACTOR-PRECIP    PIC 9(5)V9(2)  VALUE ZERO.
002580 77  WX-IRRIG-FACTOR-PRECIP   PIC 9(5)V9(2)  VALUE ZERO.
002590 77  WX-RECENT-FACTOR-PRECIP  PIC 9(5)V9(2)  VALUE ZERO.
002600*
002610 01  WX-ADVISORY-MESSAGES.
002620          03  WX-MSG-1A-PRE  PIC X(46)      VALUE "High avg rain
002630         -    ". Good conditions for planting ".
002640          03  WX-MSG-1B-PRE  PIC X(31)      VALUE "Good conditio
002650         -    "ns for planting ".
002660          03  WX-MSG-1C   PIC X(80)  VALUE "Temp too low. Wait f
002670         -    "or warmer conditions.".
002680          03  WX-MSG-1D   PIC X(80)  VALUE "Avg rain low, but cu
002690         -    "rrently raining. Monitor closely.".
002700          03  WX-MSG-1E   PIC X(80)  VALUE "Rainfall too low. Ir
002710         -    "rigation may be needed.".
002720          03  WX-MSG-2A   PIC X(80)  VALUE "Very low avg rain. A
002730         -    "pply irrigation.".
002740          03  WX-MSG-2B   PIC X(80)  VALUE "Very low avg rain, b
002750         -    "ut currently raining. Monitor water levels
002760         -    ".".
002770          03  WX-MSG-3A   PIC X(80)  VALUE "Excessive avg rain. 
002780         -    "High waterlogging risk. Ensure drainage.".
002790          03  WX-MSG-3B   PIC X(80)  VALUE "High recent rain. Po
002800         -    "tential waterlogging risk. Monitor.".
002810          03  WX-MSG-4A   PIC X(80)  VALUE "Favorable for fertil
002820         -    "izer application.".
002830          03  WX-MSG-4B   PIC X(80)  VALUE "Favorable for fertil
002840         -    "izer, but currently raining. Apply after r
002850         -    "ain subsides.".
002860    03  WX-MSG-5A-PRE  PIC X(20)
002870                     VALUE "Good for harvesting ".
002880    03  WX-MSG-TRAIL   PIC X.
002890                     VALUE ".".
002900          03  WX-MSG-DEFAULT   PIC X(80)  VALUE "No specific rec
002910         -    "ommendations for current conditions.".
002920    03  FILLER                  PIC X(80).
002930*
002940 01  WX-TOTALS.
002950    03  WX-RECS-READ            PIC 9(7)  COMP  VALUE ZERO.
002960    03  WX-RECS-SELECTED        PIC 9(7)  COMP  VALUE ZERO.
002970    03  WX-RULES-FIRED          PIC 9(4)  COMP  VALUE ZERO.
002980    03  FILLER                  PIC X(04).
002990*
003000 01  WX-PRINT-TOTALS.
003010    03  WX-PT-READ              PIC ZZZ,ZZ9.
003020    03  WX-PT-SELECTED          PIC ZZZ,ZZ9.
003030    03  WX-PT-FIRED             PIC ZZZ,ZZ9.
003040    03  FILLER                  PIC X(30).
003050*
003060 01  Error-Messages.
003070    03  WX011  PIC X(30) VALUE "WX011 Crop not in threshold".
003080    03  WX012  PIC X(30) VALUE "WX012 No records for location".
003090    03  WX013  PIC X(30) VALUE "WX013 Window is empty".
003100    03  FILLER                  PIC X(02).
003110*
003120 77  Error-Code               PIC 999.
003130*
003140 PROCEDURE DIVISION.
003150*================================
003160*
003170 AA000-MAIN                  SECTION.
003180**********************************
003190    PERFORM  AA010-OPEN-FILES         THRU AA010-EXIT.
003200    PERFORM  AA015-READ-PARM          THRU AA015-EXIT.
003210    PERFORM  AA020-VALIDATE-CROP      THRU AA020-EXIT.
003220    IF       NOT WX-CROP-FOUND
003230             GO TO AA000-SKIP-RUN.
003240    PERFORM  AA030-LOAD-LOCATION-RECS THRU AA030-EXIT.
003250    IF       NOT WX-LOC-FOUND
003260             GO TO AA000-SKIP-RUN.
003270    PERFORM  AA040-COMPUTE-WINDOW     THRU AA040-EXIT.
003280    PERFORM  AA050-COMPUTE-AVERAGES   THRU AA050-EXIT.
003290    IF       NOT WX-WINDOW-FOUND
003300             GO TO AA000-SKIP-RUN.
003310    PERFORM  AA060-EVALUATE-RULES     THRU AA060-EXIT.
003320 AA000-SKIP-RUN.
003330    PERFORM  AA900-WRITE-TOTALS       THRU AA900-EXIT.
003340    PERFORM  AA990-CLOSE-FILES        THRU AA990-EXIT.
003350    GOBACK.
003360*
003370 AA000-EXIT.  EXIT SECTION.
003380*
003390 AA010-OPEN-FILES            SECTION.
003400**********************************
003410    OPEN     INPUT   WX-PARM-FILE.
003420    OPEN     INPUT   WEATHER-MAST-FILE.
003430    OPEN     OUTPUT  RECS-OUT-FILE.
003440 AA010-EXIT.  EXIT SECTION.
003450*
003460 AA015-READ-PARM             SECTION.
003470**********************************
003480* One control card per run - crop, location, query month/day.
003490*
003500    READ     WX-PARM-FILE
003510             AT END
003520                      DISPLAY WX011
003530                      GO TO AA015-EXIT.
003540    MOVE     WX-PM-CROP          TO WX-Q-CROP.
003550    MOVE     WX-PM-LOCATION      TO WX-Q-LOCATION.
003560    MOVE     WX-PM-QUERY-MONTH   TO WX-Q-MONTH.
003570    MOVE     WX-PM-QUERY-DAY     TO WX-Q-DAY.
003580    INSPECT  WX-Q-LOCATION  REPLACING ALL "," BY SPACE.
003590    PERFORM  ZZ050-TRIM-LOCATION  THRU ZZ050-EXIT.
003600    IF       WX-TRIM-LEN > 0
003610             INSPECT WX-Q-LOCATION (1:WX-TRIM-LEN)
003620                    REPLACING ALL SPACE BY "_".
003630    INSPECT  WX-Q-LOCATION
003640             CONVERT "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003650                     TO "abcdefghijklmnopqrstuvwxyz".
003660 AA015-EXIT.  EXIT SECTION.
003670*
003680 ZZ050-TRIM-LOCATION         SECTION.
003690**********************************
003700* Length of the populated part of Wx-Q-Location, scanning back
003710* from the end - so the SPACE->"_" replace above never touches
003720* the field's own trailing pad.
003730*
003740    MOVE     20  TO WX-TRIM-LEN.
003750 ZZ050-LOOP.
003760    IF       WX-TRIM-LEN = 0
003770             GO TO ZZ050-EXIT.
003780    IF       WX-Q-LOCATION (WX-TRIM-LEN:1) NOT = SPACE
003790             GO TO ZZ050-EXIT.
003800    SUBTRACT 1  FROM WX-TRIM-LEN.
003810    GO TO    ZZ050-LOOP.
003820 ZZ050-EXIT.  EXIT SECTION.
003830*
003840 AA020-VALIDATE-CROP         SECTION.
003850**********************************
003860    SET      WX-CT-IDX  TO 1.
003870 AA020-LOOP.
003880    IF       WX-CT-IDX > WX-CT-MAX-ROWS
003890             GO TO AA020-EXIT.
003900    IF       WX-CT-CROP-NAME (WX-CT-IDX) = WX-Q-CROP
003910             SET WX-CROP-FOUND-SW TO "Y"
003920             MOVE WX-CT-MIN-TEMP (WX-CT-IDX)     TO WX-TC-MIN-TEMP
003930             MOVE WX-CT-MAX-TEMP (WX-CT-IDX)     TO WX-TC-MAX-TEMP
003940             MOVE WX-CT-MIN-PRECIP (WX-CT-IDX)
003950                 TO WX-TC-MIN-PRECIP.
003960             MOVE WX-CT-MAX-PRECIP (WX-CT-IDX)
003970                 TO WX-TC-MAX-PRECIP.
003980             MOVE WX-CT-MIN-HUMIDITY (WX-CT-IDX)
003990                 TO WX-TC-MIN-HUMIDITY.
004000             MOVE WX-CT-MAX-HUMIDITY (WX-CT-IDX)
004010                 TO WX-TC-MAX-HUMIDITY.
004020             GO TO AA020-EXIT.
004030    SET      WX-CT-IDX  UP BY 1.
004040    GO TO    AA020-LOOP.
004050 AA020-EXIT.
004060    IF       NOT WX-CROP-FOUND
004070             DISPLAY WX011  WX-Q-CROP.
004080    EXIT SECTION.
004090*
004100 AA030-LOAD-LOCATION-RECS    SECTION.
004110**********************************
004120* Weather-Mast is not sorted - every record is examined and
004130* matching rows are copied into the in-memory table, in the
004140* file's own arrival order (needed later for "recent" precip).
004150*
004160    SET      WX-LR-IDX  TO 1.
004170 AA030-READ.
004180    READ     WEATHER-MAST-FILE  INTO WX-OBS-RECORD
004190             AT END
004200                      GO TO AA030-DONE.
004210    ADD      1 TO WX-RECS-READ.
004220    IF       WX-LOCATION-NAME NOT = WX-Q-LOCATION
004230             GO TO AA030-READ.
004240    IF       WX-LOC-COUNT = 0
004250             MOVE WX-YEAR TO WX-Q-YEAR.
004260    MOVE     WX-YEAR       TO WX-LR-YEAR      (WX-LR-IDX).
004270    MOVE     WX-MONTH      TO WX-LR-MONTH     (WX-LR-IDX).
004280    MOVE     WX-OBD-DAY    TO WX-LR-DAY       (WX-LR-IDX).
004290    MOVE     WX-TEMP       TO WX-LR-TEMP      (WX-LR-IDX).
004300    MOVE     WX-PRECIP     TO WX-LR-PRECIP    (WX-LR-IDX).
004310    MOVE     WX-HUMIDITY   TO WX-LR-HUMIDITY  (WX-LR-IDX).
004320    MOVE     WX-SOLARRADIATION TO WX-LR-SOLAR (WX-LR-IDX).
004330    MOVE     WX-CONDITIONS-CODE TO WX-LR-COND (WX-LR-IDX).
004340    ADD      1 TO WX-LOC-COUNT.
004350    SET      WX-LR-IDX  UP BY 1.
004360    GO TO    AA030-READ.
004370 AA030-DONE.
004380    IF       WX-LOC-COUNT > 0
004390             SET WX-LOC-FOUND-SW TO "Y"
004400             GO TO AA030-EXIT.
004410    DISPLAY  WX012  WX-Q-LOCATION.
004420 AA030-EXIT.  EXIT SECTION.
004430*
004440 AA040-COMPUTE-WINDOW        SECTION.
004450**********************************
004460* Week-end = the Sunday on or after the query date.  Window is
004470* the 21 days ending on that Sunday.  Week-start reported is
004480* the Monday of the query date's own week (not the window).
004490*
004500    MOVE     WX-Q-YEAR   TO WX-CAL-YEAR.
004510    MOVE     WX-Q-MONTH  TO WX-CAL-MONTH.
004520    MOVE     WX-Q-DAY    TO WX-CAL-DAY.
004530    PERFORM  ZZ200-COMPUTE-WEEKDAY  THRU ZZ200-EXIT.
004540* Roll the query date forward to the Sunday of its week.
004550    COMPUTE  WX-Z-DIV = 6 - WX-WEEKDAY.
004560    PERFORM  ZZ210-ROLL-FORWARD-ONE THRU ZZ210-EXIT
004570                 WX-Z-DIV TIMES.
004580    PERFORM  ZZ260-EDIT-CAL-DATE    THRU ZZ260-EXIT.
004590    MOVE     WX-CAL-EDIT  TO WX-WINDOW-END-DATE.
004600    MOVE     WX-CAL-EDIT  TO WX-WEEK-END-DATE.
004610* Window-start is 20 days before window-end.
004620    PERFORM  ZZ220-ROLL-BACKWARD-ONE THRU ZZ220-EXIT
004630                 20 TIMES.
004640    PERFORM  ZZ260-EDIT-CAL-DATE    THRU ZZ260-EXIT.
004650    MOVE     WX-CAL-EDIT  TO WX-WINDOW-START-DATE.
004660* Week-start reported = Monday of the QUERY date's week,
004670* found by rolling the query date back by its own weekday.
004680    MOVE     WX-Q-YEAR   TO WX-CAL-YEAR.
004690    MOVE     WX-Q-MONTH  TO WX-CAL-MONTH.
004700    MOVE     WX-Q-DAY    TO WX-CAL-DAY.
004710    PERFORM  ZZ220-ROLL-BACKWARD-ONE THRU ZZ220-EXIT
004720                 WX-WEEKDAY TIMES.
004730    PERFORM  ZZ260-EDIT-CAL-DATE    THRU ZZ260-EXIT.
004740    MOVE     WX-CAL-EDIT  TO WX-WEEK-START-DATE.
004750 AA040-EXIT.  EXIT SECTION.
004760*
004770 AA050-COMPUTE-AVERAGES      SECTION.
004780**********************************
004790    SET      WX-LR-IDX  TO 1.
004800 AA050-LOOP.
004810    IF       WX-LR-IDX > WX-LOC-COUNT
004820             GO TO AA050-DONE.
004830    PERFORM  ZZ270-BUILD-ROW-DATE  THRU ZZ270-EXIT.
004840    IF       WX-ROW-DATE < WX-WINDOW-START-DATE
004850             GO TO AA050-NEXT.
004860    IF       WX-ROW-DATE > WX-WINDOW-END-DATE
004870             GO TO AA050-NEXT.
004880    ADD      1              TO WX-WIN-COUNT.
004890    ADD      WX-LR-TEMP     (WX-LR-IDX) TO WX-SUM-TEMP.
004900    ADD      WX-LR-PRECIP   (WX-LR-IDX) TO WX-SUM-PRECIP.
004910    ADD      WX-LR-HUMIDITY (WX-LR-IDX) TO WX-SUM-HUMIDITY.
004920    ADD      WX-LR-SOLAR    (WX-LR-IDX) TO WX-SUM-SOLAR.
004930    MOVE     WX-LR-PRECIP   (WX-LR-IDX) TO WX-RECENT-PRECIP.
004940 AA050-NEXT.
004950    SET      WX-LR-IDX  UP BY 1.
004960    GO TO    AA050-LOOP.
004970 AA050-DONE.
004980    IF       WX-WIN-COUNT = 0
004990             DISPLAY WX013
005000             GO TO AA050-EXIT.
005010    SET      WX-WINDOW-FOUND-SW TO "Y".
005020    ADD      WX-WIN-COUNT  TO WX-RECS-SELECTED.
005030    DIVIDE   WX-SUM-TEMP     BY WX-WIN-COUNT
005040                 GIVING WX-AVG-TEMP     ROUNDED.
005050    DIVIDE   WX-SUM-PRECIP   BY WX-WIN-COUNT
005060                 GIVING WX-AVG-PRECIP   ROUNDED.
005070    DIVIDE   WX-SUM-HUMIDITY BY WX-WIN-COUNT
005080                 GIVING WX-AVG-HUMIDITY ROUNDED.
005090    DIVIDE   WX-SUM-SOLAR    BY WX-WIN-COUNT
005100                 GIVING WX-AVG-SOLAR    ROUNDED.
005110    IF       WX-RECENT-PRECIP > WX-RC-RAIN-NOW
005120             SET WX-RAINING-SW TO "Y".
005130 AA050-EXIT.  EXIT SECTION.
005140*
005150 AA060-EVALUATE-RULES        SECTION.
005160**********************************
005170    COMPUTE  WX-WLOG-FACTOR-PRECIP
005180                 = WX-TC-MAX-PRECIP * WX-RC-WLOG-FACTOR.
005190    COMPUTE  WX-IRRIG-FACTOR-PRECIP
005200                 = WX-TC-MIN-PRECIP * WX-RC-IRRIG-FACTOR.
005210    COMPUTE  WX-RECENT-FACTOR-PRECIP
005220                 = WX-TC-MAX-PRECIP * WX-RC-RECENT-WLOG.
005230    PERFORM  ZZ110-GROUP1-PLANTING     THRU ZZ110-EXIT.
005240    PERFORM  ZZ120-GROUP2-IRRIGATION   THRU ZZ120-EXIT.
005250    PERFORM  ZZ130-GROUP3-WATERLOG     THRU ZZ130-EXIT.
005260    PERFORM  ZZ140-GROUP4-FERTILIZER   THRU ZZ140-EXIT.
005270    PERFORM  ZZ150-GROUP5-HARVEST      THRU ZZ150-EXIT.
005280    IF       WX-RULES-FIRED NOT = 0
005290             GO TO AA060-EXIT.
005300    MOVE     WX-Q-CROP          TO RO-CROP-NAME.
005310    MOVE     WX-WEEK-START-DATE TO RO-WEEK-START.
005320    MOVE     WX-WEEK-END-DATE   TO RO-WEEK-END.
005330    MOVE     WX-MSG-DEFAULT     TO RO-MESSAGE.
005340    WRITE    RECS-OUT-RECORD.
005350 AA060-EXIT.  EXIT SECTION.
005360*
005370 ZZ110-GROUP1-PLANTING       SECTION.
005380**********************************
005390* Exactly one message from this group - first match wins.
005400*
005410    IF       WX-AVG-PRECIP > WX-TC-MAX-PRECIP
005420             STRING WX-MSG-1A-PRE DELIMITED BY SIZE
005430                 WX-Q-CROP    DELIMITED BY SPACE
005440                 WX-MSG-TRAIL DELIMITED BY SIZE
005450                 INTO RO-MESSAGE
005460             GO TO ZZ110-FIRE.
005470    IF       WX-AVG-TEMP >= WX-TC-MAX-TEMP
005480      AND    WX-AVG-PRECIP >= WX-TC-MIN-PRECIP
005490      AND    WX-AVG-PRECIP <= WX-TC-MAX-PRECIP
005500             STRING WX-MSG-1B-PRE DELIMITED BY SIZE
005510                 WX-Q-CROP    DELIMITED BY SPACE
005520                 WX-MSG-TRAIL DELIMITED BY SIZE
005530                 INTO RO-MESSAGE
005540             GO TO ZZ110-FIRE.
005550    IF       WX-AVG-TEMP < WX-TC-MAX-TEMP
005560             MOVE WX-MSG-1C TO RO-MESSAGE
005570             GO TO ZZ110-FIRE.
005580    IF       WX-AVG-PRECIP < WX-TC-MIN-PRECIP
005590      AND    WX-RAINING
005600             MOVE WX-MSG-1D TO RO-MESSAGE
005610             GO TO ZZ110-FIRE.
005620    IF       WX-AVG-PRECIP < WX-TC-MIN-PRECIP
005630      AND    NOT WX-RAINING
005640             MOVE WX-MSG-1E TO RO-MESSAGE
005650             GO TO ZZ110-FIRE.
005660    GO TO    ZZ110-EXIT.
005670 ZZ110-FIRE.
005680    PERFORM  ZZ900-WRITE-LINE  THRU ZZ900-EXIT.
005690 ZZ110-EXIT.  EXIT SECTION.
005700*
005710 ZZ120-GROUP2-IRRIGATION     SECTION.
005720**********************************
005730    IF       WX-AVG-PRECIP < WX-IRRIG-FACTOR-PRECIP
005740      AND    NOT WX-RAINING
005750             MOVE WX-MSG-2A TO RO-MESSAGE
005760             GO TO ZZ120-FIRE.
005770    IF       WX-AVG-PRECIP < WX-IRRIG-FACTOR-PRECIP
005780      AND    WX-RAINING
005790             MOVE WX-MSG-2B TO RO-MESSAGE
005800             GO TO ZZ120-FIRE.
005810    GO TO    ZZ120-EXIT.
005820 ZZ120-FIRE.
005830    PERFORM  ZZ900-WRITE-LINE  THRU ZZ900-EXIT.
005840 ZZ120-EXIT.  EXIT SECTION.
005850*
005860 ZZ130-GROUP3-WATERLOG       SECTION.
005870**********************************
005880    IF       WX-AVG-PRECIP > WX-WLOG-FACTOR-PRECIP
005890             MOVE WX-MSG-3A TO RO-MESSAGE
005900             GO TO ZZ130-FIRE.
005910    IF       WX-RECENT-PRECIP > WX-RECENT-FACTOR-PRECIP
005920             MOVE WX-MSG-3B TO RO-MESSAGE
005930             GO TO ZZ130-FIRE.
005940    GO TO    ZZ130-EXIT.
005950 ZZ130-FIRE.
005960    PERFORM  ZZ900-WRITE-LINE  THRU ZZ900-EXIT.
005970 ZZ130-EXIT.  EXIT SECTION.
005980*
005990 ZZ140-GROUP4-FERTILIZER     SECTION.
006000**********************************
006010    IF       WX-AVG-TEMP >= WX-RC-FERT-MIN-TEMP
006020      AND    WX-AVG-TEMP <= WX-RC-FERT-MAX-TEMP
006030      AND    WX-AVG-PRECIP < WX-RC-FERT-MAX-PRECIP
006040      AND    NOT WX-RAINING
006050      AND    WX-RECENT-PRECIP < WX-RC-FERT-RECENT-MAX
006060             MOVE WX-MSG-4A TO RO-MESSAGE
006070             GO TO ZZ140-FIRE.
006080    IF       WX-AVG-TEMP >= WX-RC-FERT-MIN-TEMP
006090      AND    WX-AVG-TEMP <= WX-RC-FERT-MAX-TEMP
006100      AND    WX-AVG-PRECIP < WX-RC-FERT-MAX-PRECIP
006110      AND    WX-RAINING
006120             MOVE WX-MSG-4B TO RO-MESSAGE
006130             GO TO ZZ140-FIRE.
006140    GO TO    ZZ140-EXIT.
006150 ZZ140-FIRE.
006160    PERFORM  ZZ900-WRITE-LINE  THRU ZZ900-EXIT.
006170 ZZ140-EXIT.  EXIT SECTION.
006180*
006190 ZZ150-GROUP5-HARVEST        SECTION.
006200**********************************
006210    IF       WX-AVG-PRECIP > WX-TC-MIN-PRECIP
006220             GO TO ZZ150-EXIT.
006230    IF       WX-AVG-HUMIDITY > WX-TC-MAX-HUMIDITY
006240             GO TO ZZ150-EXIT.
006250    STRING   WX-MSG-5A-PRE DELIMITED BY SIZE
006260                 WX-Q-CROP    DELIMITED BY SPACE
006270                 WX-MSG-TRAIL DELIMITED BY SIZE
006280                 INTO RO-MESSAGE.
006290    PERFORM  ZZ900-WRITE-LINE  THRU ZZ900-EXIT.
006300 ZZ150-EXIT.  EXIT SECTION.
006310*
006320 ZZ200-COMPUTE-WEEKDAY       SECTION.
006330**********************************
006340* Zeller's congruence, re-based so Monday = 0 .. Sunday = 6.
006350*
006360    MOVE     WX-CAL-YEAR   TO WX-Z-Y.
006370    MOVE     WX-CAL-MONTH  TO WX-Z-M.
006380    IF       WX-Z-M > 2
006390             GO TO ZZ200-ZELLER.
006400    ADD      12 TO WX-Z-M.
006410    SUBTRACT 1  FROM WX-Z-Y.
006420 ZZ200-ZELLER.
006430    COMPUTE  WX-Z-J = WX-Z-Y / 100.
006440    COMPUTE  WX-Z-K = WX-Z-Y - (WX-Z-J * 100).
006450    COMPUTE  WX-Z-T1 = (13 * (WX-Z-M + 1)) / 5.
006460    COMPUTE  WX-Z-T2 = WX-Z-K / 4.
006470    COMPUTE  WX-Z-T3 = WX-Z-J / 4.
006480    COMPUTE  WX-Z-SUM = WX-CAL-DAY + WX-Z-T1 + WX-Z-K
006490                 + WX-Z-T2 + WX-Z-T3 + (5 * WX-Z-J).
006500    COMPUTE  WX-Z-DIV = WX-Z-SUM / 7.
006510    COMPUTE  WX-Z-H = WX-Z-SUM - (WX-Z-DIV * 7).
006520    COMPUTE  WX-Z-SUM2 = WX-Z-H + 5.
006530    COMPUTE  WX-Z-DIV = WX-Z-SUM2 / 7.
006540    COMPUTE  WX-WEEKDAY = WX-Z-SUM2 - (WX-Z-DIV * 7).
006550 ZZ200-EXIT.  EXIT SECTION.
006560*
006570 ZZ210-ROLL-FORWARD-ONE      SECTION.
006580**********************************
006590    ADD      1  TO WX-CAL-DAY.
006600    PERFORM  ZZ230-DAYS-IN-MONTH THRU ZZ230-EXIT.
006610    IF       WX-CAL-DAY > WX-CAL-DIM
006620             GO TO ZZ210-CARRY.
006630    GO TO    ZZ210-EXIT.
006640 ZZ210-CARRY.
006650    MOVE     1  TO WX-CAL-DAY.
006660    ADD      1  TO WX-CAL-MONTH.
006670    IF       WX-CAL-MONTH > 12
006680             MOVE 1 TO WX-CAL-MONTH
006690             ADD  1 TO WX-CAL-YEAR.
006700 ZZ210-EXIT.  EXIT SECTION.
006710*
006720 ZZ220-ROLL-BACKWARD-ONE     SECTION.
006730**********************************
006740    SUBTRACT 1  FROM WX-CAL-DAY.
006750    IF       WX-CAL-DAY > 0
006760             GO TO ZZ220-EXIT.
006770    SUBTRACT 1  FROM WX-CAL-MONTH.
006780    IF       WX-CAL-MONTH > 0
006790             GO TO ZZ220-DIM.
006800    MOVE     12 TO WX-CAL-MONTH.
006810    SUBTRACT 1  FROM WX-CAL-YEAR.
006820 ZZ220-DIM.
006830    PERFORM  ZZ230-DAYS-IN-MONTH THRU ZZ230-EXIT.
006840    MOVE     WX-CAL-DIM TO WX-CAL-DAY.
006850 ZZ220-EXIT.  EXIT SECTION.
006860*
006870 ZZ230-DAYS-IN-MONTH         SECTION.
006880**********************************
006890    MOVE     WX-MONTH-DAYS (WX-CAL-MONTH) TO WX-CAL-DIM.
006900    IF       WX-CAL-MONTH NOT = 2
006910             GO TO ZZ230-EXIT.
006920    PERFORM  ZZ240-CHECK-LEAP  THRU ZZ240-EXIT.
006930    IF       WX-LEAP-YEAR
006940             MOVE 29 TO WX-CAL-DIM.
006950 ZZ230-EXIT.  EXIT SECTION.
006960*
006970 ZZ240-CHECK-LEAP            SECTION.
006980**********************************
006990    MOVE     "N"  TO WX-LEAP-SW.
007000    COMPUTE  WX-Z-DIV = WX-CAL-YEAR / 4.
007010    COMPUTE  WX-Z-REM4 = WX-CAL-YEAR - (WX-Z-DIV * 4).
007020    COMPUTE  WX-Z-DIV = WX-CAL-YEAR / 100.
007030    COMPUTE  WX-Z-REM100 = WX-CAL-YEAR - (WX-Z-DIV * 100).
007040    COMPUTE  WX-Z-DIV = WX-CAL-YEAR / 400.
007050    COMPUTE  WX-Z-REM400 = WX-CAL-YEAR - (WX-Z-DIV * 400).
007060    IF       WX-Z-REM4 NOT = 0
007070             GO TO ZZ240-EXIT.
007080    IF       WX-Z-REM100 NOT = 0
007090             MOVE "Y" TO WX-LEAP-SW
007100             GO TO ZZ240-EXIT.
007110    IF       WX-Z-REM400 = 0
007120             MOVE "Y" TO WX-LEAP-SW.
007130 ZZ240-EXIT.  EXIT SECTION.
007140*
007150 ZZ260-EDIT-CAL-DATE         SECTION.
007160**********************************
007170* Builds a YYYY-MM-DD display date from WX-Cal-Year/Month/Day.
007180*
007190    MOVE     WX-CAL-YEAR   TO WX-CE-YEAR.
007200    MOVE     "-"           TO WX-CE-DASH-1.
007210    MOVE     WX-CAL-MONTH  TO WX-CE-MONTH.
007220    MOVE     "-"           TO WX-CE-DASH-2.
007230    MOVE     WX-CAL-DAY    TO WX-CE-DAY.
007240 ZZ260-EXIT.  EXIT SECTION.
007250*
007260 ZZ270-BUILD-ROW-DATE        SECTION.
007270**********************************
007280* Same edit, applied to a table row instead of Wx-Cal-Work.
007290*
007300    MOVE     WX-LR-YEAR  (WX-LR-IDX)  TO WX-CE-YEAR.
007310    MOVE     "-"                      TO WX-CE-DASH-1.
007320    MOVE     WX-LR-MONTH (WX-LR-IDX)  TO WX-CE-MONTH.
007330    MOVE     "-"                      TO WX-CE-DASH-2.
007340    MOVE     WX-LR-DAY   (WX-LR-IDX)  TO WX-CE-DAY.
007350    MOVE     WX-CAL-EDIT               TO WX-ROW-DATE.
007360 ZZ270-EXIT.  EXIT SECTION.
007370*
007380 ZZ900-WRITE-LINE            SECTION.
007390**********************************
007400    MOVE     WX-Q-CROP           TO RO-CROP-NAME.
007410    MOVE     WX-WEEK-START-DATE  TO RO-WEEK-START.
007420    MOVE     WX-WEEK-END-DATE    TO RO-WEEK-END.
007430    WRITE    RECS-OUT-RECORD.
007440    ADD      1  TO WX-RULES-FIRED.
007450    SET      WX-RULE-FIRED-SW  TO "Y".
007460 ZZ900-EXIT.  EXIT SECTION.
007470*
007480 AA900-WRITE-TOTALS          SECTION.
007490**********************************
007500    MOVE     WX-RECS-READ     TO WX-PT-READ.
007510    MOVE     WX-RECS-SELECTED TO WX-PT-SELECTED.
007520    MOVE     WX-RULES-FIRED   TO WX-PT-FIRED.
007530    DISPLAY  "WX010 Records read      " WX-PT-READ.
007540    DISPLAY  "WX010 Records in window " WX-PT-SELECTED.
007550    DISPLAY  "WX010 Rules fired       " WX-PT-FIRED.
007560 AA900-EXIT.  EXIT SECTION.
007570*
007580 AA990-CLOSE-FILES           SECTION.
007590**********************************
007600    CLOSE    WX-PARM-FILE.
007610    CLOSE    WEATHER-MAST-FILE.
007620    CLOSE    RECS-OUT-FILE.
007630 AA990-EXIT.  EXIT SECTION.
007640*
