000010*****************************************************************
000020*                                                              *
000030*                Weather Advisory   Same-Day Forecast          *
000040*        Matches one calendar month-day across every year of   *
000050*        a location's history and averages what it finds.      *
000060*                                                              *
000070*****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*================================
000110*
000120***
000130      PROGRAM-ID.         WX030.
000140***
000150      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000160***
000170      INSTALLATION.       Applewood Computers - Ag Systems.
000180***
000190      DATE-WRITTEN.       19/10/1990.
000200***
000210      DATE-COMPILED.
000220***
000230      SECURITY.           Copyright (C) 1990-2026, V B Coen.
000240                        Distributed under the GNU General
000250                        Public License.  See file COPYING.
000260***
000270*    Remarks.            Same-Day Historical Forecast.
000280*                        For one target month-day, scans every
000290*                        year of a location's history, averages
000300*                        the numeric measures and picks the
000310*                        modal (commonest) sky condition.
000320***
000330*    Version.            See Prog-Name in WS.
000340***
000350*    Called Modules.
000360*                        None.
000370***
000380*    Files used :
000390*                        WX-PARM.       Location/month-day card.
000400*                        WEATHER-MAST.  Enriched observations.
000410*                        FCST-OUT.      Forecast output line.
000420***
000430* Changes:
000440* 19/10/1990 vbc -        Written - same day across all years
000450*                         on file for the location requested.
000460* 08/03/1994 tjh -     .01 Tie-break on modal condition made
000470*                         deterministic - lowest code name wins,
000480*                         previously depended on table scan order.
000490* 23/01/1998 vbc -     .02 Y2K - date fields checked, none
000500*                         affected in this program.
000510* 07/05/2003 vbc -        Control totals added at end of run.
000520* 12/08/2009 vbc -        Migration to Open Cobol/GnuCobol.
000530* 16/04/2024 vbc          Copyright notice update superseding all
000540*                         previous notices.
000550* 19/01/2026 vbc - 1.0.00 Rewritten in full as WX030, the same-day
000560*                         historical forecast module.
000570* 13/02/2026 vbc -     .01 Parm-location underscore fix-up was
000580*                         running over the trailing pad as well as
000590*                         the populated part - Zz050 now sizes it
000600*                         to the populated part only.
000610***
000620******************************************************************
000630*
000640 ENVIRONMENT             DIVISION.
000650*================================
000660*
000670 CONFIGURATION           SECTION.
000680 SOURCE-COMPUTER.        IBM-370.
000690 OBJECT-COMPUTER.        IBM-370.
000700 SPECIAL-NAMES.
000710    C01 IS TOP-OF-FORM
000720    UPSI-0 IS WX-TEST-SWITCH.
000730*
000740 INPUT-OUTPUT             SECTION.
000750 FILE-CONTROL.
000760    SELECT WX-PARM-FILE         ASSIGN TO "WX-PARM"
000770                                     ORGANIZATION LINE SEQUENTIAL.
000780*
000790    SELECT WEATHER-MAST-FILE    ASSIGN TO "WEATHER-MAST"
000800                                     ORGANIZATION LINE SEQUENTIAL.
000810*
000820    SELECT FCST-OUT-FILE        ASSIGN TO "FCST-OUT"
000830                                     ORGANIZATION LINE SEQUENTIAL.
000840*
000850 DATA                    DIVISION.
000860*================================
000870*
000880 FILE                    SECTION.
000890*
000900 FD  WX-PARM-FILE
000910    RECORDING MODE IS F
000920    LABEL RECORDS ARE STANDARD
000930    DATA RECORD IS WX-PARM-RECORD.
000940 01  WX-PARM-RECORD.
000950    03  WX-PM-LOCATION          PIC X(20).
000960    03  WX-PM-MONTH             PIC 9(02).
000970    03  WX-PM-DAY               PIC 9(02).
000980    03  FILLER                  PIC X(56).
000990*
001000 FD  WEATHER-MAST-FILE
001010    RECORDING MODE IS F
001020    LABEL RECORDS ARE STANDARD
001030    DATA RECORD IS WEATHER-MAST-RECORD.
001040 01  WEATHER-MAST-RECORD        PIC X(127).
001050*
001060 FD  FCST-OUT-FILE
001070    RECORDING MODE IS F
001080    LABEL RECORDS ARE STANDARD
001090    DATA RECORD IS FCST-OUT-RECORD.
001100 01  FCST-OUT-RECORD.
001110    03  FO-DATE                 PIC X(10).
001120    03  FO-TEMP                 PIC S9(3)V9(2).
001130    03  FO-HUMIDITY             PIC 9(3)V9(2).
001140    03  FO-PRECIP               PIC 9(4)V9(2).
001150    03  FO-CONDITIONS           PIC X(17).
001160    03  FILLER                  PIC X(31).
001170*
001180 WORKING-STORAGE SECTION.
001190*-----------------------
001200 77  PROG-NAME               PIC X(17)  VALUE "WX030 (1.0.01)".
001210*
001220 COPY "wswxobs.cob".
001230*
001240 01  WX-SWITCHES.
001250    03  WX-EOF-SW               PIC X       VALUE "N".
001260        88  WX-EOF              VALUE "Y".
001270    03  WX-LOC-FOUND-SW         PIC X       VALUE "N".
001280        88  WX-LOC-FOUND        VALUE "Y".
001290    03  FILLER                  PIC X(05).
001300*
001310 01  WX-LOC-TABLE.
001320    03  WX-LR-ROW               OCCURS 400 TIMES
001330                                     INDEXED BY WX-LR-IDX.
001340        05  WX-LR-MONTH        PIC 9(2).
001350        05  WX-LR-DAY          PIC 9(2).
001360        05  WX-LR-TEMP         PIC S9(3)V9(2).
001370        05  WX-LR-HUMIDITY     PIC 9(3)V9(2).
001380        05  WX-LR-PRECIP       PIC 9(4)V9(2).
001390        05  WX-LR-COND         PIC X(17).
001400    03  FILLER                  PIC X(01).
001410*
001420 01  WX-QUERY-DETAIL.
001430    03  WX-Q-LOCATION           PIC X(20).
001440    03  WX-Q-MONTH              PIC 9(2).
001450    03  WX-Q-DAY                PIC 9(2).
001460    03  FILLER                  PIC X(16).
001470*
001480 77  WX-LOC-COUNT             PIC 9(4)  COMP  VALUE ZERO.
001490 77  WX-MATCH-COUNT           PIC 9(4)  COMP  VALUE ZERO.
001500 77  WX-TRIM-LEN              PIC 99    COMP  VALUE ZERO.
001510*
001520 01  WX-DAY-TOTALS.
001530    03  WX-SUM-TEMP             PIC S9(7)V9(2)  VALUE ZERO.
001540    03  WX-SUM-HUMIDITY         PIC 9(7)V9(2)   VALUE ZERO.
001550    03  WX-SUM-PRECIP           PIC 9(7)V9(2)   VALUE ZERO.
001560    03  FILLER                  PIC X(04).
001570*
001580 01  WX-DAY-AVERAGES.
001590    03  WX-AVG-TEMP             PIC S9(3)V9(2)  VALUE ZERO.
001600    03  WX-AVG-HUMIDITY         PIC 9(3)V9(2)   VALUE ZERO.
001610    03  WX-AVG-PRECIP           PIC 9(4)V9(2)   VALUE ZERO.
001620    03  FILLER                  PIC X(04).
001630*
001640* Modal-condition work area - five known codes, ascending sort
001650* order used as the tie-break the way WX030 has always done it.
001660 01  WX-COND-NAMES-DATA.
001670    03  FILLER                  PIC X(17) VALUE "clear".
001680    03  FILLER                  PIC X(17) VALUE "overcast".
001690    03  FILLER                  PIC X(17)
001700                 VALUE "partially_cloudy".
001710    03  FILLER                  PIC X(17) VALUE "rain".
001720    03  FILLER                  PIC X(17) VALUE "sunny".
001730*
001740 01  WX-COND-NAMES REDEFINES WX-COND-NAMES-DATA.
001750    03  WX-CD-NAME              PIC X(17) OCCURS 5 TIMES
001760                                     INDEXED BY WX-CD-IDX.
001770*
001780 01  WX-COND-COUNTS.
001790    03  WX-CD-COUNT             PIC 9(5)  COMP  OCCURS 5 TIMES
001800                                     INDEXED BY WX-CC-IDX.
001810    03  FILLER                  PIC X(04).
001820*
001830 77  WX-BEST-IDX              PIC 9      COMP  VALUE ZERO.
001840 77  WX-BEST-COUNT            PIC 9(5)   COMP  VALUE ZERO.
001850*
001860 01  WX-FCST-DATE-EDIT.
001870    03  WX-FD-YEAR              PIC X(04)  VALUE "2025".
001880    03  WX-FD-DASH-1            PIC X      VALUE "-".
001890    03  WX-FD-MONTH             PIC 99.
001900    03  WX-FD-DASH-2            PIC X      VALUE "-".
001910    03  WX-FD-DAY               PIC 99.
001920*
001930 01  WX-FCST-DATE REDEFINES WX-FCST-DATE-EDIT
001940                 PIC X(10).
001950*
001960 01  WX-TOTALS.
001970    03  WX-RECS-READ            PIC 9(7)  COMP  VALUE ZERO.
001980    03  WX-LINES-WRITTEN        PIC 9(4)  COMP  VALUE ZERO.
001990    03  FILLER                  PIC X(04).
002000*
002010 01  WX-PRINT-TOTALS.
002020    03  WX-PT-READ              PIC ZZZ,ZZ9.
002030    03  WX-PT-WRITTEN           PIC ZZZ,ZZ9.
002040    03  FILLER                  PIC X(30).
002050*
002060 01  Error-Messages.
002070    03  WX031  PIC X(30) VALUE "WX031 No records for location".
002080    03  FILLER                  PIC X(10).
002090*
002100 PROCEDURE DIVISION.
002110*================================
002120*
002130 AA000-MAIN                  SECTION.
002140**********************************
002150    PERFORM  AA010-OPEN-FILES         THRU AA010-EXIT.
002160    PERFORM  AA015-READ-PARM          THRU AA015-EXIT.
002170    PERFORM  AA030-LOAD-LOCATION-RECS THRU AA030-EXIT.
002180    IF       WX-LOC-FOUND
002190             PERFORM AA050-MATCH-CALENDAR-DAY THRU AA050-EXIT
002200             PERFORM AA060-WRITE-FORECAST     THRU AA060-EXIT.
002210    PERFORM  AA900-WRITE-TOTALS       THRU AA900-EXIT.
002220    PERFORM  AA990-CLOSE-FILES        THRU AA990-EXIT.
002230    GOBACK.
002240 AA000-EXIT.  EXIT SECTION.
002250*
002260 AA010-OPEN-FILES            SECTION.
002270**********************************
002280    OPEN     INPUT   WX-PARM-FILE.
002290    OPEN     INPUT   WEATHER-MAST-FILE.
002300    OPEN     OUTPUT  FCST-OUT-FILE.
002310 AA010-EXIT.  EXIT SECTION.
002320*
002330 AA015-READ-PARM             SECTION.
002340**********************************
002350    READ     WX-PARM-FILE
002360             AT END
002370                      DISPLAY WX031
002380                      GO TO AA015-EXIT.
002390    MOVE     WX-PM-LOCATION      TO WX-Q-LOCATION.
002400    MOVE     WX-PM-MONTH         TO WX-Q-MONTH.
002410    MOVE     WX-PM-DAY           TO WX-Q-DAY.
002420    INSPECT  WX-Q-LOCATION  REPLACING ALL "," BY SPACE.
002430    PERFORM  ZZ050-TRIM-LOCATION  THRU ZZ050-EXIT.
002440    IF       WX-TRIM-LEN > 0
002450             INSPECT WX-Q-LOCATION (1:WX-TRIM-LEN)
002460                    REPLACING ALL SPACE BY "_".
002470    INSPECT  WX-Q-LOCATION
002480             CONVERT "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002490                     TO "abcdefghijklmnopqrstuvwxyz".
002500 AA015-EXIT.  EXIT SECTION.
002510*
002520 ZZ050-TRIM-LOCATION         SECTION.
002530**********************************
002540* Length of the populated part of Wx-Q-Location, scanning back
002550* from the end - so the SPACE->"_" replace above never touches
002560* the field's own trailing pad.
002570*
002580    MOVE     20  TO WX-TRIM-LEN.
002590 ZZ050-LOOP.
002600    IF       WX-TRIM-LEN = 0
002610             GO TO ZZ050-EXIT.
002620    IF       WX-Q-LOCATION (WX-TRIM-LEN:1) NOT = SPACE
002630             GO TO ZZ050-EXIT.
002640    SUBTRACT 1  FROM WX-TRIM-LEN.
002650    GO TO    ZZ050-LOOP.
002660 ZZ050-EXIT.  EXIT SECTION.
002670*
002680 AA030-LOAD-LOCATION-RECS    SECTION.
002690**********************************
002700    SET      WX-LR-IDX  TO 1.
002710 AA030-READ.
002720    READ     WEATHER-MAST-FILE  INTO WX-OBS-RECORD
002730             AT END
002740                      GO TO AA030-DONE.
002750    ADD      1 TO WX-RECS-READ.
002760    IF       WX-LOCATION-NAME NOT = WX-Q-LOCATION
002770             GO TO AA030-READ.
002780    MOVE     WX-OBD-MONTH  TO WX-LR-MONTH   (WX-LR-IDX).
002790    MOVE     WX-OBD-DAY    TO WX-LR-DAY     (WX-LR-IDX).
002800    MOVE     WX-TEMP       TO WX-LR-TEMP    (WX-LR-IDX).
002810    MOVE     WX-HUMIDITY   TO WX-LR-HUMIDITY(WX-LR-IDX).
002820    MOVE     WX-PRECIP     TO WX-LR-PRECIP  (WX-LR-IDX).
002830    MOVE     WX-CONDITIONS-CODE  TO WX-LR-COND (WX-LR-IDX).
002840    ADD      1 TO WX-LOC-COUNT.
002850    SET      WX-LR-IDX  UP BY 1.
002860    GO TO    AA030-READ.
002870 AA030-DONE.
002880    IF       WX-LOC-COUNT > 0
002890             SET WX-LOC-FOUND-SW TO "Y"
002900             GO TO AA030-EXIT.
002910    DISPLAY  WX031  WX-Q-LOCATION.
002920 AA030-EXIT.  EXIT SECTION.
002930*
002940 AA050-MATCH-CALENDAR-DAY    SECTION.
002950**********************************
002960* Every year on file that carries the target month-day is
002970* pooled into one sum and one condition tally.
002980*
002990    SET      WX-CC-IDX  TO 1.
003000 AA050-CLEAR-LOOP.
003010    IF       WX-CC-IDX > 5
003020             GO TO AA050-CLEAR-DONE.
003030    MOVE     0  TO WX-CD-COUNT (WX-CC-IDX).
003040    SET      WX-CC-IDX  UP BY 1.
003050    GO TO    AA050-CLEAR-LOOP.
003060 AA050-CLEAR-DONE.
003070    SET      WX-LR-IDX  TO 1.
003080 AA050-LOOP.
003090    IF       WX-LR-IDX > WX-LOC-COUNT
003100             GO TO AA050-EXIT.
003110    IF       WX-LR-MONTH (WX-LR-IDX) NOT = WX-Q-MONTH
003120             GO TO AA050-NEXT.
003130    IF       WX-LR-DAY   (WX-LR-IDX) NOT = WX-Q-DAY
003140             GO TO AA050-NEXT.
003150    ADD      1  TO WX-MATCH-COUNT.
003160    ADD      WX-LR-TEMP     (WX-LR-IDX) TO WX-SUM-TEMP.
003170    ADD      WX-LR-HUMIDITY (WX-LR-IDX) TO WX-SUM-HUMIDITY.
003180    ADD      WX-LR-PRECIP   (WX-LR-IDX) TO WX-SUM-PRECIP.
003190    PERFORM  ZZ100-TALLY-CONDITION  THRU ZZ100-EXIT.
003200 AA050-NEXT.
003210    SET      WX-LR-IDX  UP BY 1.
003220    GO TO    AA050-LOOP.
003230 AA050-EXIT.  EXIT SECTION.
003240*
003250 ZZ100-TALLY-CONDITION       SECTION.
003260**********************************
003270    SET      WX-CD-IDX  TO 1.
003280 ZZ100-LOOP.
003290    IF       WX-CD-IDX > 5
003300             GO TO ZZ100-EXIT.
003310    IF       WX-LR-COND (WX-LR-IDX) = WX-CD-NAME (WX-CD-IDX)
003320             ADD 1 TO WX-CD-COUNT (WX-CD-IDX)
003330             GO TO ZZ100-EXIT.
003340    SET      WX-CD-IDX  UP BY 1.
003350    GO TO    ZZ100-LOOP.
003360 ZZ100-EXIT.  EXIT SECTION.
003370*
003380 AA060-WRITE-FORECAST        SECTION.
003390**********************************
003400    IF       WX-MATCH-COUNT = 0
003410             GO TO AA060-EXIT.
003420    DIVIDE   WX-SUM-TEMP     BY WX-MATCH-COUNT
003430                 GIVING WX-AVG-TEMP     ROUNDED.
003440    DIVIDE   WX-SUM-HUMIDITY BY WX-MATCH-COUNT
003450                 GIVING WX-AVG-HUMIDITY ROUNDED.
003460    DIVIDE   WX-SUM-PRECIP   BY WX-MATCH-COUNT
003470                 GIVING WX-AVG-PRECIP   ROUNDED.
003480    SET      WX-BEST-IDX  TO 1.
003490    MOVE     WX-CD-COUNT (1)  TO WX-BEST-COUNT.
003500    SET      WX-CD-IDX  TO 2.
003510 AA060-MODAL-LOOP.
003520    IF       WX-CD-IDX > 5
003530             GO TO AA060-MODAL-DONE.
003540    IF       WX-CD-COUNT (WX-CD-IDX) > WX-BEST-COUNT
003550             MOVE  WX-CD-COUNT (WX-CD-IDX)  TO WX-BEST-COUNT
003560             SET   WX-BEST-IDX  TO WX-CD-IDX.
003570    SET      WX-CD-IDX  UP BY 1.
003580    GO TO    AA060-MODAL-LOOP.
003590 AA060-MODAL-DONE.
003600    MOVE     WX-Q-MONTH   TO WX-FD-MONTH.
003610    MOVE     WX-Q-DAY     TO WX-FD-DAY.
003620    MOVE     WX-FCST-DATE TO FO-DATE.
003630    MOVE     WX-AVG-TEMP     TO FO-TEMP.
003640    MOVE     WX-AVG-HUMIDITY TO FO-HUMIDITY.
003650    MOVE     WX-AVG-PRECIP   TO FO-PRECIP.
003660    SET      WX-CD-IDX  TO WX-BEST-IDX.
003670    MOVE     WX-CD-NAME (WX-CD-IDX)  TO FO-CONDITIONS.
003680    WRITE    FCST-OUT-RECORD.
003690    ADD      1  TO WX-LINES-WRITTEN.
003700 AA060-EXIT.  EXIT SECTION.
003710*
003720 AA900-WRITE-TOTALS          SECTION.
003730**********************************
003740    MOVE     WX-RECS-READ       TO WX-PT-READ.
003750    MOVE     WX-LINES-WRITTEN   TO WX-PT-WRITTEN.
003760    DISPLAY  "WX030 Records read      " WX-PT-READ.
003770    DISPLAY  "WX030 Lines written     " WX-PT-WRITTEN.
003780 AA900-EXIT.  EXIT SECTION.
003790*
003800 AA990-CLOSE-FILES           SECTION.
003810**********************************
003820    CLOSE    WX-PARM-FILE.
003830    CLOSE    WEATHER-MAST-FILE.
003840    CLOSE    FCST-OUT-FILE.
003850 AA990-EXIT.  EXIT SECTION.
003860*
