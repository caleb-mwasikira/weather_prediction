000010*****************************************************************
000020*                                                              *
000030*                Weather Advisory   Month Forecast             *
000040*        Groups a location's history by day-of-month for one   *
000050*        given month and attaches the day-of-week name.        *
000060*                                                              *
000070*****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*================================
000110*
000120***
000130      PROGRAM-ID.         WX050.
000140***
000150      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000160***
000170      INSTALLATION.       Applewood Computers - Ag Systems.
000180***
000190      DATE-WRITTEN.       04/03/1991.
000200***
000210      DATE-COMPILED.
000220***
000230      SECURITY.           Copyright (C) 1991-2026, V B Coen.
000240                        Distributed under the GNU General
000250                        Public License.  See file COPYING.
000260***
000270*    Remarks.            Month Historical Forecast.
000280*                        Given a location and a month number,
000290*                        groups every matching record by day of
000300*                        month, averages each day present across
000310*                        years and attaches the day-of-week name
000320*                        of the 2025 reference date.
000330***
000340*    Version.            See Prog-Name in WS.
000350***
000360*    Called Modules.
000370*                        None.
000380***
000390*    Files used :
000400*                        WX-PARM.       Location/month card.
000410*                        WEATHER-MAST.  Enriched observations.
000420*                        FCST-OUT.      Forecast output lines.
000430***
000440* Changes:
000450* 04/03/1991 vbc -        Written - one line per day-of-month
000460*                         that has data, ascending.
000470* 30/09/1996 tjh -     .01 Day-of-week name added per Estates
000480*                         request, uses the common day-name
000490*                         table now shared with WX000.
000500* 23/01/1998 vbc -     .02 Y2K - date fields checked, none
000510*                         affected in this program.
000520* 07/05/2003 vbc -        Control totals added at end of run.
000530* 12/08/2009 vbc -        Migration to Open Cobol/GnuCobol.
000540* 16/04/2024 vbc          Copyright notice update superseding all
000550*                         previous notices.
000560* 19/01/2026 vbc - 1.0.00 Rewritten in full as WX050, the month
000570*                         historical forecast module.
000580* 13/02/2026 vbc -     .01 Parm-location underscore fix-up was
000590*                         running over the trailing pad as well as
000600*                         the populated part - Zz050 now sizes it
000610*                         to the populated part only.
000620***
000630******************************************************************
000640*
000650 ENVIRONMENT             DIVISION.
000660*================================
000670*
000680 CONFIGURATION           SECTION.
000690 SOURCE-COMPUTER.        IBM-370.
000700 OBJECT-COMPUTER.        IBM-370.
000710 SPECIAL-NAMES.
000720    C01 IS TOP-OF-FORM
000730    UPSI-0 IS WX-TEST-SWITCH.
000740*
000750 INPUT-OUTPUT             SECTION.
000760 FILE-CONTROL.
000770    SELECT WX-PARM-FILE         ASSIGN TO "WX-PARM"
000780                                     ORGANIZATION LINE SEQUENTIAL.
000790*
000800    SELECT WEATHER-MAST-FILE    ASSIGN TO "WEATHER-MAST"
000810                                     ORGANIZATION LINE SEQUENTIAL.
000820*
000830    SELECT FCST-OUT-FILE        ASSIGN TO "FCST-OUT"
000840                                     ORGANIZATION LINE SEQUENTIAL.
000850*
000860 DATA                    DIVISION.
000870*================================
000880*
000890 FILE                    SECTION.
000900*
000910 FD  WX-PARM-FILE
000920    RECORDING MODE IS F
000930    LABEL RECORDS ARE STANDARD
000940    DATA RECORD IS WX-PARM-RECORD.
000950 01  WX-PARM-RECORD.
000960    03  WX-PM-LOCATION          PIC X(20).
000970    03  WX-PM-MONTH             PIC 9(02).
000980    03  FILLER                  PIC X(58).
000990*
001000 FD  WEATHER-MAST-FILE
001010    RECORDING MODE IS F
001020    LABEL RECORDS ARE STANDARD
001030    DATA RECORD IS WEATHER-MAST-RECORD.
001040 01  WEATHER-MAST-RECORD        PIC X(127).
001050*
001060 FD  FCST-OUT-FILE
001070    RECORDING MODE IS F
001080    LABEL RECORDS ARE STANDARD
001090    DATA RECORD IS FCST-OUT-RECORD.
001100 01  FCST-OUT-RECORD.
001110    03  FO-DATE                 PIC X(10).
001120    03  FO-TEMPMAX              PIC S9(3)V9(2).
001130    03  FO-TEMPMIN              PIC S9(3)V9(2).
001140    03  FO-TEMP                 PIC S9(3)V9(2).
001150    03  FO-HUMIDITY             PIC 9(3)V9(2).
001160    03  FO-PRECIP               PIC 9(4)V9(2).
001170    03  FO-WINDSPEED            PIC 9(3)V9(2).
001180    03  FO-CONDITIONS           PIC X(17).
001190    03  FO-DAY-NAME             PIC X(09).
001200    03  FILLER                  PIC X(06).
001210*
001220 WORKING-STORAGE SECTION.
001230*-----------------------
001240 77  PROG-NAME               PIC X(17)  VALUE "WX050 (1.0.01)".
001250*
001260 COPY "wswxobs.cob".
001270*
001280 COPY "wswxdate.cob".
001290*
001300 01  WX-SWITCHES.
001310    03  WX-EOF-SW               PIC X       VALUE "N".
001320        88  WX-EOF              VALUE "Y".
001330    03  WX-LOC-FOUND-SW         PIC X       VALUE "N".
001340        88  WX-LOC-FOUND        VALUE "Y".
001350    03  WX-MONTH-FOUND-SW       PIC X       VALUE "N".
001360        88  WX-MONTH-FOUND      VALUE "Y".
001370    03  FILLER                  PIC X(04).
001380*
001390 01  WX-LOC-TABLE.
001400    03  WX-LR-ROW               OCCURS 400 TIMES
001410                                     INDEXED BY WX-LR-IDX.
001420        05  WX-LR-DAY          PIC 9(2).
001430        05  WX-LR-TEMPMAX      PIC S9(3)V9(2).
001440        05  WX-LR-TEMPMIN      PIC S9(3)V9(2).
001450        05  WX-LR-TEMP         PIC S9(3)V9(2).
001460        05  WX-LR-HUMIDITY     PIC 9(3)V9(2).
001470        05  WX-LR-PRECIP       PIC 9(4)V9(2).
001480        05  WX-LR-WINDSPEED    PIC 9(3)V9(2).
001490        05  WX-LR-COND         PIC X(17).
001500    03  FILLER                  PIC X(01).
001510*
001520 01  WX-QUERY-DETAIL.
001530    03  WX-Q-LOCATION           PIC X(20).
001540    03  WX-Q-MONTH              PIC 9(2).
001550    03  FILLER                  PIC X(17).
001560*
001570 77  WX-LOC-COUNT             PIC 9(4)  COMP  VALUE ZERO.
001580 77  WX-MONTH-COUNT           PIC 9(4)  COMP  VALUE ZERO.
001590 77  WX-MATCH-COUNT           PIC 9(4)  COMP  VALUE ZERO.
001600 77  WX-TRIM-LEN              PIC 99    COMP  VALUE ZERO.
001610*
001620* Days-present table - one flag per day-of-month, ascending.
001630 01  WX-DAYS-PRESENT.
001640    03  WX-DP-FLAG              PIC X  OCCURS 31 TIMES
001650                     INDEXED BY WX-DP-IDX.
001660        88  WX-DAY-IS-PRESENT   VALUE "Y".
001670*
001680 77  WX-TARGET-DAY            PIC 9(2)  COMP  VALUE ZERO.
001690*
001700 01  WX-DAY-TOTALS.
001710    03  WX-SUM-TEMPMAX          PIC S9(7)V9(2)  VALUE ZERO.
001720    03  WX-SUM-TEMPMIN          PIC S9(7)V9(2)  VALUE ZERO.
001730    03  WX-SUM-TEMP             PIC S9(7)V9(2)  VALUE ZERO.
001740    03  WX-SUM-HUMIDITY         PIC 9(7)V9(2)   VALUE ZERO.
001750    03  WX-SUM-PRECIP           PIC 9(7)V9(2)   VALUE ZERO.
001760    03  WX-SUM-WINDSPEED        PIC 9(7)V9(2)   VALUE ZERO.
001770    03  FILLER                  PIC X(04).
001780*
001790 01  WX-DAY-AVERAGES.
001800    03  WX-AVG-TEMPMAX          PIC S9(3)V9(2)  VALUE ZERO.
001810    03  WX-AVG-TEMPMIN          PIC S9(3)V9(2)  VALUE ZERO.
001820    03  WX-AVG-TEMP             PIC S9(3)V9(2)  VALUE ZERO.
001830    03  WX-AVG-HUMIDITY         PIC 9(3)V9(2)   VALUE ZERO.
001840    03  WX-AVG-PRECIP           PIC 9(4)V9(2)   VALUE ZERO.
001850    03  WX-AVG-WINDSPEED        PIC 9(3)V9(2)   VALUE ZERO.
001860    03  FILLER                  PIC X(04).
001870*
001880 01  WX-COND-NAMES-DATA.
001890    03  FILLER                  PIC X(17) VALUE "clear".
001900    03  FILLER                  PIC X(17) VALUE "overcast".
001910    03  FILLER                  PIC X(17)
001920                 VALUE "partially_cloudy".
001930    03  FILLER                  PIC X(17) VALUE "rain".
001940    03  FILLER                  PIC X(17) VALUE "sunny".
001950*
001960 01  WX-COND-NAMES REDEFINES WX-COND-NAMES-DATA.
001970    03  WX-CD-NAME              PIC X(17) OCCURS 5 TIMES
001980                                     INDEXED BY WX-CD-IDX.
001990*
002000 01  WX-COND-COUNTS.
002010    03  WX-CD-COUNT             PIC 9(5)  COMP  OCCURS 5 TIMES
002020                                     INDEXED BY WX-CC-IDX.
002030    03  FILLER                  PIC X(04).
002040*
002050 77  WX-BEST-IDX              PIC 9      COMP  VALUE ZERO.
002060 77  WX-BEST-COUNT            PIC 9(5)   COMP  VALUE ZERO.
002070*
002080* Zeller's congruence work area, Monday = 0 .. Sunday = 6, kept
002090* the same shape WX010 uses for the recommendation-engine dates.
002100 01  WX-Z-WORK.
002110    03  WX-Z-Y                  PIC 9(4)  COMP.
002120    03  WX-Z-M                  PIC 9(2)  COMP.
002130    03  WX-Z-J                  PIC 9(2)  COMP.
002140    03  WX-Z-K                  PIC 9(2)  COMP.
002150    03  WX-Z-T1                 PIC 9(2)  COMP.
002160    03  WX-Z-T2                 PIC 9(2)  COMP.
002170    03  WX-Z-T3                 PIC 9(2)  COMP.
002180    03  WX-Z-SUM                PIC 9(4)  COMP.
002190    03  WX-Z-SUM2               PIC 9(2)  COMP.
002200    03  WX-Z-H                  PIC 9(2)  COMP.
002210    03  WX-Z-DIV                PIC 9(4)  COMP.
002220    03  FILLER                  PIC X(04).
002230*
002240 77  WX-WEEKDAY               PIC 9      COMP  VALUE ZERO.
002250*
002260 01  WX-FCST-DATE-EDIT.
002270    03  WX-FD-YEAR              PIC X(04)  VALUE "2025".
002280    03  WX-FD-DASH-1            PIC X      VALUE "-".
002290    03  WX-FD-MONTH             PIC 99.
002300    03  WX-FD-DASH-2            PIC X      VALUE "-".
002310    03  WX-FD-DAY               PIC 99.
002320*
002330 01  WX-FCST-DATE REDEFINES WX-FCST-DATE-EDIT
002340                 PIC X(10).
002350*
002360 01  WX-TOTALS.
002370    03  WX-RECS-READ            PIC 9(7)  COMP  VALUE ZERO.
002380    03  WX-LINES-WRITTEN        PIC 9(4)  COMP  VALUE ZERO.
002390    03  FILLER                  PIC X(04).
002400*
002410 01  WX-PRINT-TOTALS.
002420    03  WX-PT-READ              PIC ZZZ,ZZ9.
002430    03  WX-PT-WRITTEN           PIC ZZZ,ZZ9.
002440    03  FILLER                  PIC X(30).
002450*
002460 01  Error-Messages.
002470    03  WX051  PIC X(30) VALUE "WX051 No records for location".
002480    03  WX052  PIC X(30) VALUE "WX052 Month invalid or empty ".
002490    03  FILLER                  PIC X(10).
002500*
002510 PROCEDURE DIVISION.
002520*================================
002530*
002540 AA000-MAIN                  SECTION.
002550**********************************
002560    PERFORM  AA010-OPEN-FILES         THRU AA010-EXIT.
002570    PERFORM  AA015-READ-PARM          THRU AA015-EXIT.
002580    IF       WX-Q-MONTH < 1
002590             OR     WX-Q-MONTH > 12
002600             DISPLAY WX052
002610             GO TO AA000-SKIP-RUN.
002620    PERFORM  AA020-LOAD-LOCATION-RECS THRU AA020-EXIT.
002630    IF       NOT WX-LOC-FOUND
002640             GO TO AA000-SKIP-RUN.
002650    PERFORM  AA030-SELECT-MONTH-RECS  THRU AA030-EXIT.
002660    IF       NOT WX-MONTH-FOUND
002670             GO TO AA000-SKIP-RUN.
002680    PERFORM  AA040-BUILD-DAYS-PRESENT THRU AA040-EXIT.
002690 AA000-SKIP-RUN.
002700    PERFORM  AA900-WRITE-TOTALS       THRU AA900-EXIT.
002710    PERFORM  AA990-CLOSE-FILES        THRU AA990-EXIT.
002720    GOBACK.
002730 AA000-EXIT.  EXIT SECTION.
002740*
002750 AA010-OPEN-FILES            SECTION.
002760**********************************
002770    OPEN     INPUT   WX-PARM-FILE.
002780    OPEN     INPUT   WEATHER-MAST-FILE.
002790    OPEN     OUTPUT  FCST-OUT-FILE.
002800 AA010-EXIT.  EXIT SECTION.
002810*
002820 AA015-READ-PARM             SECTION.
002830**********************************
002840    READ     WX-PARM-FILE
002850             AT END
002860                      DISPLAY WX051
002870                      GO TO AA015-EXIT.
002880    MOVE     WX-PM-LOCATION      TO WX-Q-LOCATION.
002890    MOVE     WX-PM-MONTH         TO WX-Q-MONTH.
002900    INSPECT  WX-Q-LOCATION  REPLACING ALL "," BY SPACE.
002910    PERFORM  ZZ050-TRIM-LOCATION  THRU ZZ050-EXIT.
002920    IF       WX-TRIM-LEN > 0
002930             INSPECT WX-Q-LOCATION (1:WX-TRIM-LEN)
002940                    REPLACING ALL SPACE BY "_".
002950    INSPECT  WX-Q-LOCATION
002960             CONVERT "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002970                     TO "abcdefghijklmnopqrstuvwxyz".
002980 AA015-EXIT.  EXIT SECTION.
002990*
003000 ZZ050-TRIM-LOCATION         SECTION.
003010**********************************
003020* Length of the populated part of Wx-Q-Location, scanning back
003030* from the end - so the SPACE->"_" replace above never touches
003040* the field's own trailing pad.
003050*
003060    MOVE     20  TO WX-TRIM-LEN.
003070 ZZ050-LOOP.
003080    IF       WX-TRIM-LEN = 0
003090             GO TO ZZ050-EXIT.
003100    IF       WX-Q-LOCATION (WX-TRIM-LEN:1) NOT = SPACE
003110             GO TO ZZ050-EXIT.
003120    SUBTRACT 1  FROM WX-TRIM-LEN.
003130    GO TO    ZZ050-LOOP.
003140 ZZ050-EXIT.  EXIT SECTION.
003150*
003160 AA020-LOAD-LOCATION-RECS    SECTION.
003170**********************************
003180    SET      WX-LR-IDX  TO 1.
003190 AA020-READ.
003200    READ     WEATHER-MAST-FILE  INTO WX-OBS-RECORD
003210             AT END
003220                      GO TO AA020-DONE.
003230    ADD      1 TO WX-RECS-READ.
003240    IF       WX-LOCATION-NAME NOT = WX-Q-LOCATION
003250             GO TO AA020-READ.
003260    IF       WX-MONTH NOT = WX-Q-MONTH
003270             GO TO AA020-COUNT-LOC-ONLY.
003280    MOVE     WX-OBD-DAY    TO WX-LR-DAY       (WX-LR-IDX).
003290    MOVE     WX-TEMPMAX    TO WX-LR-TEMPMAX   (WX-LR-IDX).
003300    MOVE     WX-TEMPMIN    TO WX-LR-TEMPMIN   (WX-LR-IDX).
003310    MOVE     WX-TEMP       TO WX-LR-TEMP      (WX-LR-IDX).
003320    MOVE     WX-HUMIDITY   TO WX-LR-HUMIDITY  (WX-LR-IDX).
003330    MOVE     WX-PRECIP     TO WX-LR-PRECIP    (WX-LR-IDX).
003340    MOVE     WX-WINDSPEED  TO WX-LR-WINDSPEED (WX-LR-IDX).
003350    MOVE     WX-CONDITIONS-CODE  TO WX-LR-COND (WX-LR-IDX).
003360    ADD      1 TO WX-MONTH-COUNT.
003370    SET      WX-LR-IDX  UP BY 1.
003380 AA020-COUNT-LOC-ONLY.
003390    ADD      1 TO WX-LOC-COUNT.
003400    GO TO    AA020-READ.
003410 AA020-DONE.
003420    IF       WX-LOC-COUNT > 0
003430             SET WX-LOC-FOUND-SW TO "Y"
003440             GO TO AA020-EXIT.
003450    DISPLAY  WX051  WX-Q-LOCATION.
003460 AA020-EXIT.  EXIT SECTION.
003470*
003480 AA030-SELECT-MONTH-RECS     SECTION.
003490**********************************
003500* Loaded already in AA020 - here we just confirm the month
003510* actually produced rows, the way WX010 confirms crop/location.
003520*
003530    IF       WX-MONTH-COUNT > 0
003540             SET WX-MONTH-FOUND-SW TO "Y"
003550             GO TO AA030-EXIT.
003560    DISPLAY  WX051  WX-Q-LOCATION.
003570 AA030-EXIT.  EXIT SECTION.
003580*
003590 AA040-BUILD-DAYS-PRESENT    SECTION.
003600**********************************
003610* Flag every day-of-month that has at least one row, then
003620* walk the flag table ascending writing one line per day.
003630*
003640    SET      WX-DP-IDX  TO 1.
003650 AA040-CLEAR-LOOP.
003660    IF       WX-DP-IDX > 31
003670             GO TO AA040-CLEAR-DONE.
003680    MOVE     "N"  TO WX-DP-FLAG (WX-DP-IDX).
003690    SET      WX-DP-IDX  UP BY 1.
003700    GO TO    AA040-CLEAR-LOOP.
003710 AA040-CLEAR-DONE.
003720    SET      WX-LR-IDX  TO 1.
003730 AA040-FLAG-LOOP.
003740    IF       WX-LR-IDX > WX-MONTH-COUNT
003750             GO TO AA040-FLAG-DONE.
003760    SET      WX-DP-IDX  TO WX-LR-DAY (WX-LR-IDX).
003770    MOVE     "Y"  TO WX-DP-FLAG (WX-DP-IDX).
003780    SET      WX-LR-IDX  UP BY 1.
003790    GO TO    AA040-FLAG-LOOP.
003800 AA040-FLAG-DONE.
003810    SET      WX-DP-IDX  TO 1.
003820 AA040-DAY-LOOP.
003830    IF       WX-DP-IDX > 31
003840             GO TO AA040-EXIT.
003850    IF       NOT WX-DAY-IS-PRESENT (WX-DP-IDX)
003860             GO TO AA040-DAY-NEXT.
003870    SET      WX-TARGET-DAY  TO WX-DP-IDX.
003880    PERFORM  AA050-AVERAGE-DAY  THRU AA050-EXIT.
003890 AA040-DAY-NEXT.
003900    SET      WX-DP-IDX  UP BY 1.
003910    GO TO    AA040-DAY-LOOP.
003920 AA040-EXIT.  EXIT SECTION.
003930*
003940 AA050-AVERAGE-DAY           SECTION.
003950**********************************
003960    MOVE     0  TO WX-MATCH-COUNT.
003970    MOVE     0  TO WX-SUM-TEMPMAX WX-SUM-TEMPMIN WX-SUM-TEMP.
003980    MOVE     0  TO WX-SUM-HUMIDITY WX-SUM-PRECIP WX-SUM-WINDSPEED.
003990    SET      WX-CC-IDX  TO 1.
004000 AA050-CLEAR-LOOP.
004010    IF       WX-CC-IDX > 5
004020             GO TO AA050-CLEAR-DONE.
004030    MOVE     0  TO WX-CD-COUNT (WX-CC-IDX).
004040    SET      WX-CC-IDX  UP BY 1.
004050    GO TO    AA050-CLEAR-LOOP.
004060 AA050-CLEAR-DONE.
004070    SET      WX-LR-IDX  TO 1.
004080 AA050-LOOP.
004090    IF       WX-LR-IDX > WX-MONTH-COUNT
004100             GO TO AA050-SUMMARISE.
004110    IF       WX-LR-DAY (WX-LR-IDX) NOT = WX-TARGET-DAY
004120             GO TO AA050-NEXT.
004130    ADD      1  TO WX-MATCH-COUNT.
004140    ADD      WX-LR-TEMPMAX   (WX-LR-IDX) TO WX-SUM-TEMPMAX.
004150    ADD      WX-LR-TEMPMIN   (WX-LR-IDX) TO WX-SUM-TEMPMIN.
004160    ADD      WX-LR-TEMP      (WX-LR-IDX) TO WX-SUM-TEMP.
004170    ADD      WX-LR-HUMIDITY  (WX-LR-IDX) TO WX-SUM-HUMIDITY.
004180    ADD      WX-LR-PRECIP    (WX-LR-IDX) TO WX-SUM-PRECIP.
004190    ADD      WX-LR-WINDSPEED (WX-LR-IDX) TO WX-SUM-WINDSPEED.
004200    PERFORM  ZZ100-TALLY-CONDITION  THRU ZZ100-EXIT.
004210 AA050-NEXT.
004220    SET      WX-LR-IDX  UP BY 1.
004230    GO TO    AA050-LOOP.
004240 AA050-SUMMARISE.
004250    IF       WX-MATCH-COUNT = 0
004260             GO TO AA050-EXIT.
004270    PERFORM  ZZ200-COMPUTE-WEEKDAY   THRU ZZ200-EXIT.
004280    PERFORM  AA060-WRITE-FORECAST    THRU AA060-EXIT.
004290 AA050-EXIT.  EXIT SECTION.
004300*
004310 ZZ100-TALLY-CONDITION       SECTION.
004320**********************************
004330    SET      WX-CD-IDX  TO 1.
004340 ZZ100-LOOP.
004350    IF       WX-CD-IDX > 5
004360             GO TO ZZ100-EXIT.
004370    IF       WX-LR-COND (WX-LR-IDX) = WX-CD-NAME (WX-CD-IDX)
004380             ADD 1 TO WX-CD-COUNT (WX-CD-IDX)
004390             GO TO ZZ100-EXIT.
004400    SET      WX-CD-IDX  UP BY 1.
004410    GO TO    ZZ100-LOOP.
004420 ZZ100-EXIT.  EXIT SECTION.
004430*
004440 ZZ200-COMPUTE-WEEKDAY       SECTION.
004450**********************************
004460* Zeller's congruence, re-based so Monday = 0 .. Sunday = 6 -
004470* same shape as WX010's ZZ200, reference year 2025 throughout.
004480*
004490    MOVE     2025  TO WX-Z-Y.
004500    MOVE     WX-Q-MONTH  TO WX-Z-M.
004510    IF       WX-Z-M > 2
004520             GO TO ZZ200-ZELLER.
004530    ADD      12 TO WX-Z-M.
004540    SUBTRACT 1  FROM WX-Z-Y.
004550 ZZ200-ZELLER.
004560    COMPUTE  WX-Z-J = WX-Z-Y / 100.
004570    COMPUTE  WX-Z-K = WX-Z-Y - (WX-Z-J * 100).
004580    COMPUTE  WX-Z-T1 = (13 * (WX-Z-M + 1)) / 5.
004590    COMPUTE  WX-Z-T2 = WX-Z-K / 4.
004600    COMPUTE  WX-Z-T3 = WX-Z-J / 4.
004610    COMPUTE  WX-Z-SUM = WX-TARGET-DAY + WX-Z-T1 + WX-Z-K
004620                 + WX-Z-T2 + WX-Z-T3 + (5 * WX-Z-J).
004630    COMPUTE  WX-Z-DIV = WX-Z-SUM / 7.
004640    COMPUTE  WX-Z-H = WX-Z-SUM - (WX-Z-DIV * 7).
004650    COMPUTE  WX-Z-SUM2 = WX-Z-H + 5.
004660    COMPUTE  WX-Z-DIV = WX-Z-SUM2 / 7.
004670    COMPUTE  WX-WEEKDAY = WX-Z-SUM2 - (WX-Z-DIV * 7).
004680 ZZ200-EXIT.  EXIT SECTION.
004690*
004700 AA060-WRITE-FORECAST        SECTION.
004710**********************************
004720    DIVIDE   WX-SUM-TEMPMAX  BY WX-MATCH-COUNT
004730                 GIVING WX-AVG-TEMPMAX  ROUNDED.
004740    DIVIDE   WX-SUM-TEMPMIN  BY WX-MATCH-COUNT
004750                 GIVING WX-AVG-TEMPMIN  ROUNDED.
004760    DIVIDE   WX-SUM-TEMP     BY WX-MATCH-COUNT
004770                 GIVING WX-AVG-TEMP     ROUNDED.
004780    DIVIDE   WX-SUM-HUMIDITY BY WX-MATCH-COUNT
004790                 GIVING WX-AVG-HUMIDITY ROUNDED.
004800    DIVIDE   WX-SUM-PRECIP   BY WX-MATCH-COUNT
004810                 GIVING WX-AVG-PRECIP   ROUNDED.
004820    DIVIDE   WX-SUM-WINDSPEED BY WX-MATCH-COUNT
004830                 GIVING WX-AVG-WINDSPEED ROUNDED.
004840    SET      WX-BEST-IDX  TO 1.
004850    MOVE     WX-CD-COUNT (1)  TO WX-BEST-COUNT.
004860    SET      WX-CD-IDX  TO 2.
004870 AA060-MODAL-LOOP.
004880    IF       WX-CD-IDX > 5
004890             GO TO AA060-MODAL-DONE.
004900    IF       WX-CD-COUNT (WX-CD-IDX) > WX-BEST-COUNT
004910             MOVE  WX-CD-COUNT (WX-CD-IDX)  TO WX-BEST-COUNT
004920             SET   WX-BEST-IDX  TO WX-CD-IDX.
004930    SET      WX-CD-IDX  UP BY 1.
004940    GO TO    AA060-MODAL-LOOP.
004950 AA060-MODAL-DONE.
004960    MOVE     WX-Q-MONTH    TO WX-FD-MONTH.
004970    MOVE     WX-TARGET-DAY TO WX-FD-DAY.
004980    MOVE     WX-FCST-DATE  TO FO-DATE.
004990    MOVE     WX-AVG-TEMPMAX   TO FO-TEMPMAX.
005000    MOVE     WX-AVG-TEMPMIN   TO FO-TEMPMIN.
005010    MOVE     WX-AVG-TEMP      TO FO-TEMP.
005020    MOVE     WX-AVG-HUMIDITY  TO FO-HUMIDITY.
005030    MOVE     WX-AVG-PRECIP    TO FO-PRECIP.
005040    MOVE     WX-AVG-WINDSPEED TO FO-WINDSPEED.
005050    SET      WX-CD-IDX  TO WX-BEST-IDX.
005060    MOVE     WX-CD-NAME (WX-CD-IDX)  TO FO-CONDITIONS.
005070    SET      WX-DN-IDX  TO WX-WEEKDAY.
005080    SET      WX-DN-IDX  UP BY 1.
005090    MOVE     WX-DAY-NAME (WX-DN-IDX)  TO FO-DAY-NAME.
005100    WRITE    FCST-OUT-RECORD.
005110    ADD      1  TO WX-LINES-WRITTEN.
005120 AA060-EXIT.  EXIT SECTION.
005130*
005140 AA900-WRITE-TOTALS          SECTION.
005150**********************************
005160    MOVE     WX-RECS-READ       TO WX-PT-READ.
005170    MOVE     WX-LINES-WRITTEN   TO WX-PT-WRITTEN.
005180    DISPLAY  "WX050 Records read      " WX-PT-READ.
005190    DISPLAY  "WX050 Lines written     " WX-PT-WRITTEN.
005200 AA900-EXIT.  EXIT SECTION.
005210*
005220 AA990-CLOSE-FILES           SECTION.
005230**********************************
005240    CLOSE    WX-PARM-FILE.
005250    CLOSE    WEATHER-MAST-FILE.
005260    CLOSE    FCST-OUT-FILE.
005270 AA990-EXIT.  EXIT SECTION.
005280*
