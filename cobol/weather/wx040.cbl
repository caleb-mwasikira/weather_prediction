000010*****************************************************************
000020*                                                              *
000030*                Weather Advisory   Week-Ahead Forecast        *
000040*        Averages the seven days following a given date,       *
000050*        each day pooled across every year of history on file. *
000060*                                                              *
000070*****************************************************************
000080*
000090 IDENTIFICATION          DIVISION.
000100*================================
000110*
000120***
000130      PROGRAM-ID.         WX040.
000140***
000150      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
000160***
000170      INSTALLATION.       Applewood Computers - Ag Systems.
000180***
000190      DATE-WRITTEN.       11/01/1991.
000200***
000210      DATE-COMPILED.
000220***
000230      SECURITY.           Copyright (C) 1991-2026, V B Coen.
000240                        Distributed under the GNU General
000250                        Public License.  See file COPYING.
000260***
000270*    Remarks.            Week-Ahead Historical Forecast.
000280*                        Given a location and a date, offsets
000290*                        one to seven days ahead and, for each
000300*                        target day, averages every year on file
000310*                        that carries that month-day.
000320***
000330*    Version.            See Prog-Name in WS.
000340***
000350*    Called Modules.
000360*                        None.
000370***
000380*    Files used :
000390*                        WX-PARM.       Location/date card.
000400*                        WEATHER-MAST.  Enriched observations.
000410*                        FCST-OUT.      Forecast output lines.
000420***
000430* Changes:
000440* 11/01/1991 vbc -        Written - seven day-offsets from the
000450*                         parm date, days with no data skipped.
000460* 19/06/1995 tjh -     .01 Day-offset loop rebuilt around a plain
000470*                         count-and-compare table walk - cleaner
000480*                         than the nested nine we had.
000490* 23/01/1998 vbc -     .02 Y2K - date fields checked, none
000500*                         affected in this program.
000510* 07/05/2003 vbc -        Control totals added at end of run.
000520* 12/08/2009 vbc -        Migration to Open Cobol/GnuCobol.
000530* 16/04/2024 vbc          Copyright notice update superseding all
000540*                         previous notices.
000550* 19/01/2026 vbc - 1.0.00 Rewritten in full as WX040, the
000560*                         week-ahead historical forecast module.
000570* 13/02/2026 vbc -     .01 Parm-location underscore fix-up was
000580*                         running over the trailing pad as well as
000590*                         the populated part - Zz050 now sizes it
000600*                         to the populated part only.
000610* 14/02/2026 vbc -     .02 Zz200 was rolling Feb 28 to Feb 29
000620*                         unconditionally, no leap check - since
000630*                         the forecast line is always stamped
000640*                         2025 (not a leap year) this printed the
000650*                         invalid 2025-02-29 and put the rest of
000660*                         that window's dates a day out.  Table's
000670*                         28 now stands, no override.
000680***
000690******************************************************************
000700*
000710 ENVIRONMENT             DIVISION.
000720*================================
000730*
000740 CONFIGURATION           SECTION.
000750 SOURCE-COMPUTER.        IBM-370.
000760 OBJECT-COMPUTER.        IBM-370.
000770 SPECIAL-NAMES.
000780    C01 IS TOP-OF-FORM
000790    UPSI-0 IS WX-TEST-SWITCH.
000800*
000810 INPUT-OUTPUT             SECTION.
000820 FILE-CONTROL.
000830    SELECT WX-PARM-FILE         ASSIGN TO "WX-PARM"
000840                                     ORGANIZATION LINE SEQUENTIAL.
000850*
000860    SELECT WEATHER-MAST-FILE    ASSIGN TO "WEATHER-MAST"
000870                                     ORGANIZATION LINE SEQUENTIAL.
000880*
000890    SELECT FCST-OUT-FILE        ASSIGN TO "FCST-OUT"
000900                                     ORGANIZATION LINE SEQUENTIAL.
000910*
000920 DATA                    DIVISION.
000930*================================
000940*
000950 FILE                    SECTION.
000960*
000970 FD  WX-PARM-FILE
000980    RECORDING MODE IS F
000990    LABEL RECORDS ARE STANDARD
001000    DATA RECORD IS WX-PARM-RECORD.
001010 01  WX-PARM-RECORD.
001020    03  WX-PM-LOCATION          PIC X(20).
001030    03  WX-PM-MONTH             PIC 9(02).
001040    03  WX-PM-DAY               PIC 9(02).
001050    03  FILLER                  PIC X(56).
001060*
001070 FD  WEATHER-MAST-FILE
001080    RECORDING MODE IS F
001090    LABEL RECORDS ARE STANDARD
001100    DATA RECORD IS WEATHER-MAST-RECORD.
001110 01  WEATHER-MAST-RECORD        PIC X(127).
001120*
001130 FD  FCST-OUT-FILE
001140    RECORDING MODE IS F
001150    LABEL RECORDS ARE STANDARD
001160    DATA RECORD IS FCST-OUT-RECORD.
001170 01  FCST-OUT-RECORD.
001180    03  FO-DATE                 PIC X(10).
001190    03  FO-TEMPMAX              PIC S9(3)V9(2).
001200    03  FO-TEMPMIN              PIC S9(3)V9(2).
001210    03  FO-TEMP                 PIC S9(3)V9(2).
001220    03  FO-HUMIDITY             PIC 9(3)V9(2).
001230    03  FO-PRECIP               PIC 9(4)V9(2).
001240    03  FO-WINDSPEED            PIC 9(3)V9(2).
001250    03  FO-CONDITIONS           PIC X(17).
001260    03  FILLER                  PIC X(15).
001270*
001280 WORKING-STORAGE SECTION.
001290*-----------------------
001300 77  PROG-NAME               PIC X(17)  VALUE "WX040 (1.0.02)".
001310*
001320 COPY "wswxobs.cob".
001330*
001340 01  WX-SWITCHES.
001350    03  WX-EOF-SW               PIC X       VALUE "N".
001360        88  WX-EOF              VALUE "Y".
001370    03  WX-LOC-FOUND-SW         PIC X       VALUE "N".
001380        88  WX-LOC-FOUND        VALUE "Y".
001390    03  FILLER                  PIC X(05).
001400*
001410 01  WX-LOC-TABLE.
001420    03  WX-LR-ROW               OCCURS 400 TIMES
001430                                     INDEXED BY WX-LR-IDX.
001440        05  WX-LR-MONTH        PIC 9(2).
001450        05  WX-LR-DAY          PIC 9(2).
001460        05  WX-LR-TEMPMAX      PIC S9(3)V9(2).
001470        05  WX-LR-TEMPMIN      PIC S9(3)V9(2).
001480        05  WX-LR-TEMP         PIC S9(3)V9(2).
001490        05  WX-LR-HUMIDITY     PIC 9(3)V9(2).
001500        05  WX-LR-PRECIP       PIC 9(4)V9(2).
001510        05  WX-LR-WINDSPEED    PIC 9(3)V9(2).
001520        05  WX-LR-COND         PIC X(17).
001530    03  FILLER                  PIC X(01).
001540*
001550 01  WX-QUERY-DETAIL.
001560    03  WX-Q-LOCATION           PIC X(20).
001570    03  WX-Q-MONTH              PIC 9(2).
001580    03  WX-Q-DAY                PIC 9(2).
001590    03  FILLER                  PIC X(16).
001600*
001610 77  WX-LOC-COUNT             PIC 9(4)  COMP  VALUE ZERO.
001620 77  WX-MATCH-COUNT           PIC 9(4)  COMP  VALUE ZERO.
001630 77  WX-OFFSET                PIC 9      COMP  VALUE ZERO.
001640 77  WX-TRIM-LEN              PIC 99     COMP  VALUE ZERO.
001650*
001660* Days-in-month table, used to roll the offset date forward.  The
001670* forecast line is always stamped 2025 (Wx-Fd-Year below) and 2025
001680* is not a leap year, so Feb stays at the 28 this table gives it -
001690* unlike WX010's ZZ240, which does carry a leap check because it
001700* rolls across a real multi-year window.
001710 01  WX-DIM-TABLE-DATA.
001720    03  FILLER                  PIC 9(2)  VALUE 31.
001730    03  FILLER                  PIC 9(2)  VALUE 28.
001740    03  FILLER                  PIC 9(2)  VALUE 31.
001750    03  FILLER                  PIC 9(2)  VALUE 30.
001760    03  FILLER                  PIC 9(2)  VALUE 31.
001770    03  FILLER                  PIC 9(2)  VALUE 30.
001780    03  FILLER                  PIC 9(2)  VALUE 31.
001790    03  FILLER                  PIC 9(2)  VALUE 31.
001800    03  FILLER                  PIC 9(2)  VALUE 30.
001810    03  FILLER                  PIC 9(2)  VALUE 31.
001820    03  FILLER                  PIC 9(2)  VALUE 30.
001830    03  FILLER                  PIC 9(2)  VALUE 31.
001840*
001850 01  WX-DIM-TABLE REDEFINES WX-DIM-TABLE-DATA.
001860    03  WX-DIM                 PIC 9(2)  OCCURS 12 TIMES
001870                                     INDEXED BY WX-DIM-IDX.
001880*
001890 77  WX-TARGET-MONTH          PIC 9(2)  VALUE ZERO.
001900 77  WX-TARGET-DAY            PIC 9(2)  VALUE ZERO.
001910 77  WX-TARGET-DIM            PIC 9(2)  VALUE ZERO.
001920*
001930 01  WX-DAY-TOTALS.
001940    03  WX-SUM-TEMPMAX          PIC S9(7)V9(2)  VALUE ZERO.
001950    03  WX-SUM-TEMPMIN          PIC S9(7)V9(2)  VALUE ZERO.
001960    03  WX-SUM-TEMP             PIC S9(7)V9(2)  VALUE ZERO.
001970    03  WX-SUM-HUMIDITY         PIC 9(7)V9(2)   VALUE ZERO.
001980    03  WX-SUM-PRECIP           PIC 9(7)V9(2)   VALUE ZERO.
001990    03  WX-SUM-WINDSPEED        PIC 9(7)V9(2)   VALUE ZERO.
002000    03  FILLER                  PIC X(04).
002010*
002020 01  WX-DAY-AVERAGES.
002030    03  WX-AVG-TEMPMAX          PIC S9(3)V9(2)  VALUE ZERO.
002040    03  WX-AVG-TEMPMIN          PIC S9(3)V9(2)  VALUE ZERO.
002050    03  WX-AVG-TEMP             PIC S9(3)V9(2)  VALUE ZERO.
002060    03  WX-AVG-HUMIDITY         PIC 9(3)V9(2)   VALUE ZERO.
002070    03  WX-AVG-PRECIP           PIC 9(4)V9(2)   VALUE ZERO.
002080    03  WX-AVG-WINDSPEED        PIC 9(3)V9(2)   VALUE ZERO.
002090    03  FILLER                  PIC X(04).
002100*
002110 01  WX-COND-NAMES-DATA.
002120    03  FILLER                  PIC X(17) VALUE "clear".
002130    03  FILLER                  PIC X(17) VALUE "overcast".
002140    03  FILLER                  PIC X(17)
002150                 VALUE "partially_cloudy".
002160    03  FILLER                  PIC X(17) VALUE "rain".
002170    03  FILLER                  PIC X(17) VALUE "sunny".
002180*
002190 01  WX-COND-NAMES REDEFINES WX-COND-NAMES-DATA.
002200    03  WX-CD-NAME              PIC X(17) OCCURS 5 TIMES
002210                                     INDEXED BY WX-CD-IDX.
002220*
002230 01  WX-COND-COUNTS.
002240    03  WX-CD-COUNT             PIC 9(5)  COMP  OCCURS 5 TIMES
002250                                     INDEXED BY WX-CC-IDX.
002260    03  FILLER                  PIC X(04).
002270*
002280 77  WX-BEST-IDX              PIC 9      COMP  VALUE ZERO.
002290 77  WX-BEST-COUNT            PIC 9(5)   COMP  VALUE ZERO.
002300*
002310 01  WX-FCST-DATE-EDIT.
002320    03  WX-FD-YEAR              PIC X(04)  VALUE "2025".
002330    03  WX-FD-DASH-1            PIC X      VALUE "-".
002340    03  WX-FD-MONTH             PIC 99.
002350    03  WX-FD-DASH-2            PIC X      VALUE "-".
002360    03  WX-FD-DAY               PIC 99.
002370*
002380 01  WX-FCST-DATE REDEFINES WX-FCST-DATE-EDIT
002390                 PIC X(10).
002400*
002410 01  WX-TOTALS.
002420    03  WX-RECS-READ            PIC 9(7)  COMP  VALUE ZERO.
002430    03  WX-LINES-WRITTEN        PIC 9(4)  COMP  VALUE ZERO.
002440    03  FILLER                  PIC X(04).
002450*
002460 01  WX-PRINT-TOTALS.
002470    03  WX-PT-READ              PIC ZZZ,ZZ9.
002480    03  WX-PT-WRITTEN           PIC ZZZ,ZZ9.
002490    03  FILLER                  PIC X(30).
002500*
002510 01  Error-Messages.
002520    03  WX041  PIC X(30) VALUE "WX041 No records for location".
002530    03  FILLER                  PIC X(10).
002540*
002550 PROCEDURE DIVISION.
002560*================================
002570*
002580 AA000-MAIN                  SECTION.
002590**********************************
002600    PERFORM  AA010-OPEN-FILES         THRU AA010-EXIT.
002610    PERFORM  AA015-READ-PARM          THRU AA015-EXIT.
002620    PERFORM  AA030-LOAD-LOCATION-RECS THRU AA030-EXIT.
002630    IF       WX-LOC-FOUND
002640             PERFORM AA040-BUILD-SEVEN-DAYS THRU AA040-EXIT.
002650    PERFORM  AA900-WRITE-TOTALS       THRU AA900-EXIT.
002660    PERFORM  AA990-CLOSE-FILES        THRU AA990-EXIT.
002670    GOBACK.
002680 AA000-EXIT.  EXIT SECTION.
002690*
002700 AA010-OPEN-FILES            SECTION.
002710**********************************
002720    OPEN     INPUT   WX-PARM-FILE.
002730    OPEN     INPUT   WEATHER-MAST-FILE.
002740    OPEN     OUTPUT  FCST-OUT-FILE.
002750 AA010-EXIT.  EXIT SECTION.
002760*
002770 AA015-READ-PARM             SECTION.
002780**********************************
002790    READ     WX-PARM-FILE
002800             AT END
002810                      DISPLAY WX041
002820                      GO TO AA015-EXIT.
002830    MOVE     WX-PM-LOCATION      TO WX-Q-LOCATION.
002840    MOVE     WX-PM-MONTH         TO WX-Q-MONTH.
002850    MOVE     WX-PM-DAY           TO WX-Q-DAY.
002860    INSPECT  WX-Q-LOCATION  REPLACING ALL "," BY SPACE.
002870    PERFORM  ZZ050-TRIM-LOCATION  THRU ZZ050-EXIT.
002880    IF       WX-TRIM-LEN > 0
002890             INSPECT WX-Q-LOCATION (1:WX-TRIM-LEN)
002900                    REPLACING ALL SPACE BY "_".
002910    INSPECT  WX-Q-LOCATION
002920             CONVERT "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002930                     TO "abcdefghijklmnopqrstuvwxyz".
002940 AA015-EXIT.  EXIT SECTION.
002950*
002960 ZZ050-TRIM-LOCATION         SECTION.
002970**********************************
002980* Length of the populated part of Wx-Q-Location, scanning back
002990* from the end - so the SPACE->"_" replace above never touches
003000* the field's own trailing pad.
003010*
003020    MOVE     20  TO WX-TRIM-LEN.
003030 ZZ050-LOOP.
003040    IF       WX-TRIM-LEN = 0
003050             GO TO ZZ050-EXIT.
003060    IF       WX-Q-LOCATION (WX-TRIM-LEN:1) NOT = SPACE
003070             GO TO ZZ050-EXIT.
003080    SUBTRACT 1  FROM WX-TRIM-LEN.
003090    GO TO    ZZ050-LOOP.
003100 ZZ050-EXIT.  EXIT SECTION.
003110*
003120 AA030-LOAD-LOCATION-RECS    SECTION.
003130**********************************
003140    SET      WX-LR-IDX  TO 1.
003150 AA030-READ.
003160    READ     WEATHER-MAST-FILE  INTO WX-OBS-RECORD
003170             AT END
003180                      GO TO AA030-DONE.
003190    ADD      1 TO WX-RECS-READ.
003200    IF       WX-LOCATION-NAME NOT = WX-Q-LOCATION
003210             GO TO AA030-READ.
003220    MOVE     WX-OBD-MONTH  TO WX-LR-MONTH     (WX-LR-IDX).
003230    MOVE     WX-OBD-DAY    TO WX-LR-DAY       (WX-LR-IDX).
003240    MOVE     WX-TEMPMAX    TO WX-LR-TEMPMAX   (WX-LR-IDX).
003250    MOVE     WX-TEMPMIN    TO WX-LR-TEMPMIN   (WX-LR-IDX).
003260    MOVE     WX-TEMP       TO WX-LR-TEMP      (WX-LR-IDX).
003270    MOVE     WX-HUMIDITY   TO WX-LR-HUMIDITY  (WX-LR-IDX).
003280    MOVE     WX-PRECIP     TO WX-LR-PRECIP    (WX-LR-IDX).
003290    MOVE     WX-WINDSPEED  TO WX-LR-WINDSPEED (WX-LR-IDX).
003300    MOVE     WX-CONDITIONS-CODE  TO WX-LR-COND (WX-LR-IDX).
003310    ADD      1 TO WX-LOC-COUNT.
003320    SET      WX-LR-IDX  UP BY 1.
003330    GO TO    AA030-READ.
003340 AA030-DONE.
003350    IF       WX-LOC-COUNT > 0
003360             SET WX-LOC-FOUND-SW TO "Y"
003370             GO TO AA030-EXIT.
003380    DISPLAY  WX041  WX-Q-LOCATION.
003390 AA030-EXIT.  EXIT SECTION.
003400*
003410 AA040-BUILD-SEVEN-DAYS      SECTION.
003420**********************************
003430* One pass per offset 1 thru 7 - each offset rolls its own
003440* month-day forward from the parm date, then averages it.
003450*
003460    MOVE     WX-Q-MONTH  TO WX-TARGET-MONTH.
003470    MOVE     WX-Q-DAY    TO WX-TARGET-DAY.
003480    MOVE     1  TO WX-OFFSET.
003490 AA040-LOOP.
003500    IF       WX-OFFSET > 7
003510             GO TO AA040-EXIT.
003520    PERFORM  ZZ200-ROLL-FORWARD-ONE  THRU ZZ200-EXIT.
003530    PERFORM  AA050-AVERAGE-DAY       THRU AA050-EXIT.
003540    ADD      1  TO WX-OFFSET.
003550    GO TO    AA040-LOOP.
003560 AA040-EXIT.  EXIT SECTION.
003570*
003580 ZZ200-ROLL-FORWARD-ONE      SECTION.
003590**********************************
003600* Add one day to the target month-day.  No year is carried - the
003610* historical average does not need one, per the design - but the
003620* forecast line's year is fixed at 2025 (not a leap year), so Feb
003630* takes the table's 28 as-is; a 29 here would print the calendar-
003640* invalid 2025-02-29 and shift the rest of the 7-day window a day
003650* late.
003660*
003670    SET      WX-DIM-IDX  TO WX-TARGET-MONTH.
003680    MOVE     WX-DIM (WX-DIM-IDX)  TO WX-TARGET-DIM.
003690    IF       WX-TARGET-DAY < WX-TARGET-DIM
003700             ADD 1 TO WX-TARGET-DAY
003710             GO TO ZZ200-EXIT.
003720    MOVE     1  TO WX-TARGET-DAY.
003730    IF       WX-TARGET-MONTH = 12
003740             MOVE 1 TO WX-TARGET-MONTH
003750             GO TO ZZ200-EXIT.
003760    ADD      1  TO WX-TARGET-MONTH.
003770 ZZ200-EXIT.  EXIT SECTION.
003780*
003790 AA050-AVERAGE-DAY           SECTION.
003800**********************************
003810    MOVE     0  TO WX-MATCH-COUNT.
003820    MOVE     0  TO WX-SUM-TEMPMAX WX-SUM-TEMPMIN WX-SUM-TEMP.
003830    MOVE     0  TO WX-SUM-HUMIDITY WX-SUM-PRECIP WX-SUM-WINDSPEED.
003840    SET      WX-CC-IDX  TO 1.
003850 AA050-CLEAR-LOOP.
003860    IF       WX-CC-IDX > 5
003870             GO TO AA050-CLEAR-DONE.
003880    MOVE     0  TO WX-CD-COUNT (WX-CC-IDX).
003890    SET      WX-CC-IDX  UP BY 1.
003900    GO TO    AA050-CLEAR-LOOP.
003910 AA050-CLEAR-DONE.
003920    SET      WX-LR-IDX  TO 1.
003930 AA050-LOOP.
003940    IF       WX-LR-IDX > WX-LOC-COUNT
003950             GO TO AA050-SUMMARISE.
003960    IF       WX-LR-MONTH (WX-LR-IDX) NOT = WX-TARGET-MONTH
003970             GO TO AA050-NEXT.
003980    IF       WX-LR-DAY   (WX-LR-IDX) NOT = WX-TARGET-DAY
003990             GO TO AA050-NEXT.
004000    ADD      1  TO WX-MATCH-COUNT.
004010    ADD      WX-LR-TEMPMAX   (WX-LR-IDX) TO WX-SUM-TEMPMAX.
004020    ADD      WX-LR-TEMPMIN   (WX-LR-IDX) TO WX-SUM-TEMPMIN.
004030    ADD      WX-LR-TEMP      (WX-LR-IDX) TO WX-SUM-TEMP.
004040    ADD      WX-LR-HUMIDITY  (WX-LR-IDX) TO WX-SUM-HUMIDITY.
004050    ADD      WX-LR-PRECIP    (WX-LR-IDX) TO WX-SUM-PRECIP.
004060    ADD      WX-LR-WINDSPEED (WX-LR-IDX) TO WX-SUM-WINDSPEED.
004070    PERFORM  ZZ100-TALLY-CONDITION  THRU ZZ100-EXIT.
004080 AA050-NEXT.
004090    SET      WX-LR-IDX  UP BY 1.
004100    GO TO    AA050-LOOP.
004110 AA050-SUMMARISE.
004120    IF       WX-MATCH-COUNT = 0
004130             GO TO AA050-EXIT.
004140    PERFORM  AA060-WRITE-FORECAST    THRU AA060-EXIT.
004150 AA050-EXIT.  EXIT SECTION.
004160*
004170 ZZ100-TALLY-CONDITION       SECTION.
004180**********************************
004190    SET      WX-CD-IDX  TO 1.
004200 ZZ100-LOOP.
004210    IF       WX-CD-IDX > 5
004220             GO TO ZZ100-EXIT.
004230    IF       WX-LR-COND (WX-LR-IDX) = WX-CD-NAME (WX-CD-IDX)
004240             ADD 1 TO WX-CD-COUNT (WX-CD-IDX)
004250             GO TO ZZ100-EXIT.
004260    SET      WX-CD-IDX  UP BY 1.
004270    GO TO    ZZ100-LOOP.
004280 ZZ100-EXIT.  EXIT SECTION.
004290*
004300 AA060-WRITE-FORECAST        SECTION.
004310**********************************
004320    DIVIDE   WX-SUM-TEMPMAX  BY WX-MATCH-COUNT
004330                 GIVING WX-AVG-TEMPMAX  ROUNDED.
004340    DIVIDE   WX-SUM-TEMPMIN  BY WX-MATCH-COUNT
004350                 GIVING WX-AVG-TEMPMIN  ROUNDED.
004360    DIVIDE   WX-SUM-TEMP     BY WX-MATCH-COUNT
004370                 GIVING WX-AVG-TEMP     ROUNDED.
004380    DIVIDE   WX-SUM-HUMIDITY BY WX-MATCH-COUNT
004390                 GIVING WX-AVG-HUMIDITY ROUNDED.
004400    DIVIDE   WX-SUM-PRECIP   BY WX-MATCH-COUNT
004410                 GIVING WX-AVG-PRECIP   ROUNDED.
004420    DIVIDE   WX-SUM-WINDSPEED BY WX-MATCH-COUNT
004430                 GIVING WX-AVG-WINDSPEED ROUNDED.
004440    SET      WX-BEST-IDX  TO 1.
004450    MOVE     WX-CD-COUNT (1)  TO WX-BEST-COUNT.
004460    SET      WX-CD-IDX  TO 2.
004470 AA060-MODAL-LOOP.
004480    IF       WX-CD-IDX > 5
004490             GO TO AA060-MODAL-DONE.
004500    IF       WX-CD-COUNT (WX-CD-IDX) > WX-BEST-COUNT
004510             MOVE  WX-CD-COUNT (WX-CD-IDX)  TO WX-BEST-COUNT
004520             SET   WX-BEST-IDX  TO WX-CD-IDX.
004530    SET      WX-CD-IDX  UP BY 1.
004540    GO TO    AA060-MODAL-LOOP.
004550 AA060-MODAL-DONE.
004560    MOVE     WX-TARGET-MONTH TO WX-FD-MONTH.
004570    MOVE     WX-TARGET-DAY   TO WX-FD-DAY.
004580    MOVE     WX-FCST-DATE    TO FO-DATE.
004590    MOVE     WX-AVG-TEMPMAX   TO FO-TEMPMAX.
004600    MOVE     WX-AVG-TEMPMIN   TO FO-TEMPMIN.
004610    MOVE     WX-AVG-TEMP      TO FO-TEMP.
004620    MOVE     WX-AVG-HUMIDITY  TO FO-HUMIDITY.
004630    MOVE     WX-AVG-PRECIP    TO FO-PRECIP.
004640    MOVE     WX-AVG-WINDSPEED TO FO-WINDSPEED.
004650    SET      WX-CD-IDX  TO WX-BEST-IDX.
004660    MOVE     WX-CD-NAME (WX-CD-IDX)  TO FO-CONDITIONS.
004670    WRITE    FCST-OUT-RECORD.
004680    ADD      1  TO WX-LINES-WRITTEN.
004690 AA060-EXIT.  EXIT SECTION.
004700*
004710 AA900-WRITE-TOTALS          SECTION.
004720**********************************
004730    MOVE     WX-RECS-READ       TO WX-PT-READ.
004740    MOVE     WX-LINES-WRITTEN   TO WX-PT-WRITTEN.
004750    DISPLAY  "WX040 Records read      " WX-PT-READ.
004760    DISPLAY  "WX040 Lines written     " WX-PT-WRITTEN.
004770 AA900-EXIT.  EXIT SECTION.
004780*
004790 AA990-CLOSE-FILES           SECTION.
004800**********************************
004810    CLOSE    WX-PARM-FILE.
004820    CLOSE    WEATHER-MAST-FILE.
004830    CLOSE    FCST-OUT-FILE.
004840 AA990-EXIT.  EXIT SECTION.
004850*
